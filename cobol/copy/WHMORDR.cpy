000100***************************************************************** 00000100
000200*   WHMORDR  --  CLIENT AND ORDER LAYOUT                        * 00000200
000300*   GENERIC MEMBER - CALLER SUPPLIES PREFIX VIA REPLACING       * 00000300
000400*   ==:TAG:==.  USED FOR THE WAREHOUSE-ORDERS AND DELIVERING-   * 00000400
000500*   ORDERS TABLE ENTRIES (WHMTBLS) AND FOR THE CRTO PAYLOAD     * 00000500
000600*   CARRIED ON THE TRANSACTION RECORD (WHMTRAN).  LEVEL 10 SO   * 00000600
000700*   THE MEMBER NESTS DIRECTLY UNDER A CALLER 05-LEVEL GROUP.    * 00000700
000800***************************************************************** 00000800
000900*  85-11-09  R.KOVAC    ORIGINAL MEMBER.                        * 00000900
001000*  93-02-24  D.STOUT    ADDED ORD-LINE-COUNT, RAISED LINES TO 10* 00001000
001100***************************************************************** 00001100
001200     10  :TAG:-ORD-ID               PIC X(36).                    00001200
001300     10  :TAG:-ORD-TOTAL            PIC S9(9)V99   COMP-3.        00001300
001400     10  :TAG:-CLI-NAME             PIC X(30).                    00001400
001500     10  :TAG:-CLI-ADDRESS          PIC X(60).                    00001500
001600     10  :TAG:-CLI-PHONE            PIC X(20).                    00001600
001700     10  :TAG:-ORD-LINE-COUNT       PIC 9(02)      COMP-3.        00001700
001800     10  :TAG:-ORD-LINE  OCCURS 10 TIMES                          00001800
001900                          INDEXED BY :TAG:-OL-IDX.                00001900
002000         15  :TAG:-OL-ART-ID        PIC X(36).                    00002000
002100         15  :TAG:-OL-QTY           PIC S9(7)      COMP-3.        00002100
002200         15  :TAG:-OL-PRICE         PIC S9(7)V99   COMP-3.        00002200
002300     10  FILLER                     PIC X(10).                    00002300
