000100***************************************************************** 00000100
000200*   WHMTOTS  --  RUN-CONTROL TOTALS FOR THE WAREHOUSE ENGINE    * 00000200
000300*   ACCUMULATED THROUGH THE RUN, PRINTED AT 850-REPORT-RUN-     * 00000300
000400*   TOTALS.  MODELLED ON THE SAM3ABND REPORT-TOTALS MEMBER.     * 00000400
000500***************************************************************** 00000500
000600*  93-03-02  D.STOUT    ORIGINAL MEMBER.                        * 00000600
000700***************************************************************** 00000700
000800 01  WHM-RUN-TOTALS.                                              00000800
000900     05  WHM-TOT-TRANS-READ         PIC S9(9)  COMP-3  VALUE +0.  00000900
001000     05  WHM-TOT-TRANS-ACCEPTED     PIC S9(9)  COMP-3  VALUE +0.  00001000
001100     05  WHM-TOT-TRANS-REJECTED     PIC S9(9)  COMP-3  VALUE +0.  00001100
001200     05  FILLER                     PIC X(08).                    00001200
