000100***************************************************************** 00000100
000200*   WHMTRAN  --  TRANSACTION RECORD, WHM100 INPUT FILE          * 00000200
000300*   TRN-CODE DRIVES THE EVALUATE IN WHM100 PARAGRAPH 100.       * 00000300
000400*   AUTH/WDRW CARRY WHM-TRN-EMP-TYPE ('E'/'C') TO TELL WHICH    * 00000400
000500*   AUTHORIZATION SET IS BEING MAINTAINED -- THE SOURCE SYSTEM  * 00000500
000600*   PICKED THIS UP FROM WHICH AUTHORIZE METHOD WAS CALLED, THE  * 00000600
000700*   BATCH RECORD CARRIES IT EXPLICITLY INSTEAD.  RCPT/CHNG      * 00000700
000800*   CARRY A PRODUCT PAYLOAD, CRTO CARRIES AN ORDER PAYLOAD --   * 00000800
000900*   REDEFINED OVER THE SAME BYTES, ONLY ONE IS EVER IN USE.     * 00000900
001000***************************************************************** 00001000
001100*  93-02-24  D.STOUT    ORIGINAL MEMBER, CARVED OUT OF WHM100.  * 00001100
001200*  93-05-30  D.STOUT    ADDED TRN-REASON FOR CNCL/RTRN.         * 00001200
001300*  93-09-13  D.STOUT    ADDED TRN-EMP-TYPE FOR AUTH/WDRW.       * 00001300
001400***************************************************************** 00001400
001500 01  WHM-TRAN-RECORD.                                             00001500
001600     05  WHM-TRN-CODE               PIC X(04).                    00001600
001700         88  WHM-TRN-IS-AUTH        VALUE 'AUTH'.                 00001700
001800         88  WHM-TRN-IS-WDRW        VALUE 'WDRW'.                 00001800
001900         88  WHM-TRN-IS-RCPT        VALUE 'RCPT'.                 00001900
002000         88  WHM-TRN-IS-CHNG        VALUE 'CHNG'.                 00002000
002100         88  WHM-TRN-IS-CRTO        VALUE 'CRTO'.                 00002100
002200         88  WHM-TRN-IS-CNCL        VALUE 'CNCL'.                 00002200
002300         88  WHM-TRN-IS-TAKE        VALUE 'TAKE'.                 00002300
002400         88  WHM-TRN-IS-RTRN        VALUE 'RTRN'.                 00002400
002500         88  WHM-TRN-IS-DLVR        VALUE 'DLVR'.                 00002500
002600         88  WHM-TRN-IS-SHIV        VALUE 'SHIV'.                 00002600
002700         88  WHM-TRN-IS-SHOR        VALUE 'SHOR'.                 00002700
002800         88  WHM-TRN-IS-SHDO        VALUE 'SHDO'.                 00002800
002900     05  WHM-TRN-EMP-TYPE           PIC X(01).                    00002900
003000         88  WHM-TRN-AUTH-EMPLOYEE  VALUE 'E'.                    00003000
003100         88  WHM-TRN-AUTH-COURIER   VALUE 'C'.                    00003100
003200     05  WHM-TRN-ACTOR-ID           PIC X(36).                    00003200
003300     05  WHM-TRN-ORDER-ID           PIC X(36).                    00003300
003400     05  WHM-TRN-REASON             PIC X(60).                    00003400
003500     05  WHM-TRN-PAYLOAD            PIC X(650).                   00003500
003600     05  WHM-TRN-PROD-PAYLOAD  REDEFINES WHM-TRN-PAYLOAD.         00003600
003700         COPY WHMPROD REPLACING ==:TAG:== BY ==WHM-TRN==.         00003700
003800         10  FILLER                 PIC X(507).                   00003800
003900     05  WHM-TRN-ORD-PAYLOAD   REDEFINES WHM-TRN-PAYLOAD.         00003900
004000         COPY WHMORDR REPLACING ==:TAG:== BY ==WHM-TRN==.         00004000
