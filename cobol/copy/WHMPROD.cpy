000100***************************************************************** 00000100
000200*   WHMPROD  --  ARTICLE / PRODUCT (INVENTORY LINE) LAYOUT      * 00000200
000300*   GENERIC MEMBER - CALLER SUPPLIES PREFIX VIA REPLACING       * 00000300
000400*   ==:TAG:==.  USED FOR THE INVENTORY TABLE ENTRY (WHMTBLS)    * 00000400
000500*   AND FOR THE RCPT/CHNG PAYLOAD CARRIED ON THE TRANSACTION    * 00000500
000600*   RECORD (WHMTRAN).  LEVEL 10 SO THE MEMBER NESTS DIRECTLY    * 00000600
000700*   UNDER A CALLER 05-LEVEL GROUP, NO WRAPPER NEEDED.           * 00000700
000800***************************************************************** 00000800
000900*  MAINT LOG - SEE WHM100 HEADER FOR FULL PROGRAM CHANGE LOG.   * 00000900
001000*  85-11-02  R.KOVAC    ORIGINAL MEMBER FOR ARTICLE MASTER.     * 00001000
001100*  91-04-18  R.KOVAC    ADDED PRD-PRICE, SPLIT OUT OF ART REC.  * 00001100
001200***************************************************************** 00001200
001300     10  :TAG:-ART-ID               PIC X(36).                    00001300
001400     10  :TAG:-ART-NAME             PIC X(30).                    00001400
001500     10  :TAG:-ART-DESC             PIC X(60).                    00001500
001600     10  :TAG:-PRD-COUNT            PIC S9(7)      COMP-3.        00001600
001700     10  :TAG:-PRD-PRICE            PIC S9(7)V99   COMP-3.        00001700
001800     10  FILLER                     PIC X(08).                    00001800
