000100***************************************************************** 00000100
000200*   WHMRSLT  --  WHM200 HAND-OFF RESULT AREA                    * 00000200
000300*   WHM200 SETS WHM-SUB-ACCEPTED-SW AND, FOR CNCL AND FOR A     * 00000300
000400*   SUCCESSFUL DLVR, LOADS THE SNAPSHOT WITH THE ORDER AS IT    * 00000400
000500*   STOOD BEFORE REMOVAL SO WHM100 CAN LOG IT -- WHM200 OWNS    * 00000500
000600*   NO FD AND WRITES NOTHING ITSELF.                             *00000600
000700***************************************************************** 00000700
000800*  93-09-13  D.STOUT    ORIGINAL MEMBER, WITH WHM200 SPLIT.     * 00000800
000900***************************************************************** 00000900
001000 01  WHM-SUB-RESULT.                                              00001000
001100     05  WHM-SUB-ACCEPTED-SW        PIC X(01)  VALUE 'N'.         00001100
001200         88  WHM-SUB-ACCEPTED        VALUE 'Y'.                   00001200
001300         88  WHM-SUB-REJECTED        VALUE 'N'.                   00001300
001400     05  WHM-SUB-REASON             PIC X(40)  VALUE SPACES.      00001400
001500     05  FILLER                     PIC X(04).                    00001500
001600     05  WHM-SUB-ORDER-SNAPSHOT.                                  00001600
001700         COPY WHMORDR REPLACING ==:TAG:== BY ==WHM-SUB==.         00001700
