000100***************************************************************** 00000100
000200*   WHMTBLS  --  WORKING TABLES FOR THE WAREHOUSE ENGINE        * 00000200
000300*   KEPT IN MEMORY FOR THE LIFE OF THE RUN -- NO MASTER FILE    * 00000300
000400*   BACKS THESE, SO THERE IS NO 700-OPEN-FILES ENTRY FOR THEM.  * 00000400
000500*   TABLE SEARCH/INSERT/DELETE PARAGRAPHS LIVE IN WHM100 (AUTH, * 00000500
000600*   INVENTORY) AND WHM200 (WAREHOUSE-ORDERS, DELIVERING-ORDERS).* 00000600
000700***************************************************************** 00000700
000800*  93-03-02  D.STOUT    ORIGINAL MEMBER.                        * 00000800
000900*  93-06-14  D.STOUT    RAISED WHM-INV-MAX TO 00400 PER ACCTG.  * 00000900
001000*  98-11-09  J.HALE     Y2K REVIEW - NO DATE FIELDS IN TABLES,  * 00001000
001100*                       NO CHANGE REQUIRED.                     * 00001100
001200***************************************************************** 00001200
001300 01  WHM-EMP-AUTH-TABLE.                                          00001300
001400     05  WHM-EMP-AUTH-COUNT         PIC S9(4)  COMP-3  VALUE +0.  00001400
001500     05  WHM-EMP-AUTH-MAX           PIC S9(4)  COMP-3  VALUE +200.00001500
001600     05  WHM-EMP-AUTH-ENTRY  OCCURS 200 TIMES                     00001600
001700                             INDEXED BY WHM-EMP-AUTH-IDX.         00001700
001800         10  WHM-EMP-AUTH-ID        PIC X(36).                    00001800
001900         10  FILLER                 PIC X(04).                    00001900
002000                                                                  00002000
002100 01  WHM-CUR-AUTH-TABLE.                                          00002100
002200     05  WHM-CUR-AUTH-COUNT         PIC S9(4)  COMP-3  VALUE +0.  00002200
002300     05  WHM-CUR-AUTH-MAX           PIC S9(4)  COMP-3  VALUE +200.00002300
002400     05  WHM-CUR-AUTH-ENTRY  OCCURS 200 TIMES                     00002400
002500                             INDEXED BY WHM-CUR-AUTH-IDX.         00002500
002600         10  WHM-CUR-AUTH-ID        PIC X(36).                    00002600
002700         10  FILLER                 PIC X(04).                    00002700
002800                                                                  00002800
002900 01  WHM-INVENTORY-TABLE.                                         00002900
003000     05  WHM-INV-COUNT              PIC S9(4)  COMP-3  VALUE +0.  00003000
003100     05  WHM-INV-MAX                PIC S9(4)  COMP-3  VALUE +400.00003100
003200     05  WHM-INV-ENTRY  OCCURS 400 TIMES                          00003200
003300                         INDEXED BY WHM-INV-IDX.                  00003300
003400         COPY WHMPROD REPLACING ==:TAG:== BY ==WHM-INV==.         00003400
003500                                                                  00003500
003600 01  WHM-WHORDER-TABLE.                                           00003600
003700     05  WHM-WHORD-COUNT            PIC S9(4)  COMP-3  VALUE +0.  00003700
003800     05  WHM-WHORD-MAX              PIC S9(4)  COMP-3  VALUE +300.00003800
003900     05  WHM-WHORD-ENTRY  OCCURS 300 TIMES                        00003900
004000                          INDEXED BY WHM-WHORD-IDX.               00004000
004100         COPY WHMORDR REPLACING ==:TAG:== BY ==WHM-WHORD==.       00004100
004200                                                                  00004200
004300 01  WHM-DELORDER-TABLE.                                          00004300
004400     05  WHM-DELORD-COUNT           PIC S9(4)  COMP-3  VALUE +0.  00004400
004500     05  WHM-DELORD-MAX             PIC S9(4)  COMP-3  VALUE +300.00004500
004600     05  WHM-DELORD-ENTRY  OCCURS 300 TIMES                       00004600
004700                           INDEXED BY WHM-DELORD-IDX.             00004700
004800         10  WHM-DELORD-COURIER-ID  PIC X(36).                    00004800
004900         COPY WHMORDR REPLACING ==:TAG:== BY ==WHM-DELORD==.      00004900
005000                                                                  00005000
005100 01  WHM-TABLE-SWITCHES.                                          00005100
005200     05  WHM-FOUND-SW               PIC X(01)  VALUE 'N'.         00005200
005300         88  WHM-FOUND               VALUE 'Y'.                   00005300
005400         88  WHM-NOT-FOUND           VALUE 'N'.                   00005400
005500     05  WHM-FOUND-IX               PIC S9(4)  COMP-3  VALUE +0.  00005500
005600     05  FILLER                     PIC X(04).                    00005600
