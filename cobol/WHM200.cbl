000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  WHM200                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* CALLED BY WHM100 FOR THE FIVE ORDER HAND-OFF CODES (CRTO,       00000900
001000* CNCL, TAKE, RTRN, DLVR).  RECEIVES THE INVENTORY, WAREHOUSE     00001000
001100* -ORDERS AND DELIVERING-ORDERS TABLES BY REFERENCE AND UPDATES   00001100
001200* THEM IN PLACE.  OWNS NO FD - ALL FILE I/O STAYS IN WHM100.      00001200
001300***************************************************************** 00001300
001400* CHANGE LOG                                                      00001400
001500*  93-09-13  D.STOUT   ORIGINAL PROGRAM, SPLIT OUT OF WHM100 -    00001500
001600*                      REQ WH-166.                                00001600
001700*  94-02-01  D.STOUT   FIXED 210-CANCEL-ORDER TO REJECT AN        00001700
001800*                      ORDER ALREADY TAKEN TO DELIVERY INSTEAD    00001800
001900*                      OF SEARCHING BOTH TABLES - BUG WH-188.     WH-188DS
002000*  98-11-09  J.HALE    Y2K REVIEW - NO DATE FIELDS HANDLED BY     00002000
002100*                      THIS PROGRAM, NO CHANGE REQUIRED.          Y2K99JH 
002200*  02-04-16  M.OTERO   CRTO PARTIAL-DECREMENT QUIRK CONFIRMED     00002200
002300*                      INTENTIONAL BY WAREHOUSE OPS, LEFT AS      00002300
002400*                      IS - REQ WH-344.                           WH-344MO
002500*  03-08-22  M.OTERO   ADDED TABLE-FULL GUARDS ON CRTO/TAKE/      WH-361MO
002600*                      RTRN AFTER THE WHORDER TABLE SILENTLY      00002600
002700*                      WRAPPED ON A BUSY SATURDAY - REQ WH-361.   00002700
002800*  04-01-14  M.OTERO   RESTRUCTURED 200-CREATE-ORDER AS A         WH-389MO
002900*                      FLAT FALL-THROUGH WITH GO TO EXITS -       00002900
003000*                      NESTED IF WAS THREE LEVELS DEEP AND THE    00003000
003100*                      LAST REVIEWER MISREAD THE ELSE CHAIN -     00003100
003200*                      REQ WH-389.                                00003200
003300*  04-02-19  M.OTERO   205-RUN-ORDER-LINES NOW STOPS ON THE       WH-393MO
003400*                      FIRST LINE THAT FAILS ITS QUANTITY CHECK   00003400
003500*                      INSTEAD OF RUNNING EVERY REMAINING LINE -  00003500
003600*                      LATER LINES WERE STILL BEING DECREMENTED   00003600
003700*                      OUT OF INVENTORY ON A REJECTED ORDER -     00003700
003800*                      BUG WH-393.                                00003800
003900***************************************************************** 00003900
004000  IDENTIFICATION DIVISION.                                        00004000
004100  PROGRAM-ID.    WHM200.                                          00004100
004200  AUTHOR.        D STOUT.                                         00004200
004300  INSTALLATION.  SYSTEMS GROUP - WAREHOUSE OPERATIONS.            00004300
004400  DATE-WRITTEN.  09/13/93.                                        00004400
004500  DATE-COMPILED.                                                  00004500
004600  SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.       00004600
004700*                                                                 00004700
004800  ENVIRONMENT DIVISION.                                           00004800
004900  CONFIGURATION SECTION.                                          00004900
005000  SOURCE-COMPUTER.   IBM-390.                                     00005000
005100  OBJECT-COMPUTER.   IBM-390.                                     00005100
005200  SPECIAL-NAMES.                                                  00005200
005300      C01 IS TOP-OF-FORM.                                         00005300
005400*                                                                 00005400
005500***************************************************************** 00005500
005600  DATA DIVISION.                                                  00005600
005700  WORKING-STORAGE SECTION.                                        00005700
005800***************************************************************** 00005800
005900*                                                                 00005900
006000  77  WS-LINE-IX                     PIC S9(4) COMP   VALUE +0.   00006000
006100  01  WS-DEL-IX                      PIC S9(4) COMP-3 VALUE +0.   00006100
006200  01  WS-QTY-OK-SW                   PIC X(01) VALUE 'Y'.         00006200
006300      88  WS-ALL-LINES-OK              VALUE 'Y'.                 00006300
006400      88  WS-A-LINE-FAILED              VALUE 'N'.                00006400
006500*                                                                 00006500
006600*    TABLE-FULL DIAGNOSTIC LINE - ONE BASE AREA, THREE VIEWS.     00006600
006700*    THE REASON VIEW FEEDS WHM-SUB-REASON (WHICH THE CALLER       00006700
006800*    TRIMS TO THE DISPOSITION FILE'S 31-BYTE REASON COLUMN),      00006800
006900*    THE COUNT VIEW STAMPS THE CURRENT TABLE COUNT PAST BYTE      00006900
007000*    40 WHERE THE REASON TEXT NEVER REACHES, AND THE DISPLAY      00007000
007100*    VIEW PUTS BOTH ON THE OPERATOR'S CONSOLE WHOLE.              00007100
007200  01  WS-DIAG-LINE                   PIC X(80) VALUE SPACES.      00007200
007300  01  WS-DIAG-AS-REASON  REDEFINES WS-DIAG-LINE.                  00007300
007400      05  WS-DIAG-REASON-TEXT        PIC X(40).                   00007400
007500      05  FILLER                     PIC X(40).                   00007500
007600  01  WS-DIAG-AS-COUNT-VIEW  REDEFINES WS-DIAG-LINE.              00007600
007700      05  FILLER                     PIC X(40).                   00007700
007800      05  WS-DIAG-COUNT-EDIT         PIC ZZZ,ZZ9.                 00007800
007900      05  FILLER                     PIC X(33).                   00007900
008000  01  WS-DIAG-AS-DISPLAY  REDEFINES WS-DIAG-LINE  PIC X(80).      00008000
008100*                                                                 00008100
008200***************************************************************** 00008200
008300  LINKAGE SECTION.                                                00008300
008400***************************************************************** 00008400
008500*                                                                 00008500
008600      COPY WHMTRAN.                                               00008600
008700*                                                                 00008700
008800      COPY WHMTBLS.                                               00008800
008900*                                                                 00008900
009000      COPY WHMRSLT.                                               00009000
009100*                                                                 00009100
009200***************************************************************** 00009200
009300  PROCEDURE DIVISION USING WHM-TRAN-RECORD,                       00009300
009400                           WHM-INVENTORY-TABLE,                   00009400
009500                           WHM-WHORDER-TABLE,                     00009500
009600                           WHM-DELORDER-TABLE,                    00009600
009700                           WHM-SUB-RESULT.                        00009700
009800***************************************************************** 00009800
009900*                                                                 00009900
010000  000-MAIN-ENTRY.                                                 00010000
010100      MOVE 'N' TO WHM-SUB-ACCEPTED-SW.                            00010100
010200      MOVE SPACES TO WHM-SUB-REASON.                              00010200
010300      EVALUATE TRUE                                               00010300
010400          WHEN WHM-TRN-IS-CRTO                                    00010400
010500              PERFORM 200-CREATE-ORDER THRU 200-EXIT              00010500
010600          WHEN WHM-TRN-IS-CNCL                                    00010600
010700              PERFORM 210-CANCEL-ORDER THRU 210-EXIT              00010700
010800          WHEN WHM-TRN-IS-TAKE                                    00010800
010900              PERFORM 220-TAKE-ORDER-TO-DELIVERY THRU 220-EXIT    00010900
011000          WHEN WHM-TRN-IS-RTRN                                    00011000
011100              PERFORM 230-RETURN-ORDER-FROM-DELIVERY THRU 230-EXIT00011100
011200          WHEN WHM-TRN-IS-DLVR                                    00011200
011300              PERFORM 240-DELIVER-ORDER THRU 240-EXIT             00011300
011400      END-EVALUATE.                                               00011400
011500      GOBACK.                                                     00011500
011600*                                                                 00011600
011700*    RULE 5 - CREATE ORDER.  GATE (ORDER ID NOT ALREADY IN        00011700
011800*    EITHER TABLE) IS CHECKED BY WHM100 BEFORE THE CALL.  PER     00011800
011900*    LINE: REJECT IF ON-HAND COUNT IS LESS THAN THE LINE QTY,     00011900
012000*    ELSE DECREMENT.  SOURCE-FAITHFUL QUIRK (SEE 02-04-16         00012000
012100*    ABOVE) - LINES ALREADY PROCESSED BEFORE THE FAILING LINE     00012100
012200*    KEEP THEIR DECREMENT, THE PARTIAL UPDATE IS NOT ROLLED       00012200
012300*    BACK.  TOTAL IS SUMMED WITH 2-DECIMAL MONEY PRECISION.       00012300
012400*    REWRITTEN AS A STRAIGHT FALL-THROUGH WITH EARLY GO TO        00012400
012500*    EXITS RATHER THAN NESTED IF/ELSE - EACH GATE THAT FAILS      00012500
012600*    BRANCHES DIRECTLY TO 200-EXIT, REST OF THE CHECKS NEVER      00012600
012700*    SEE CONTROL - REQ WH-361 FOLLOW-UP.                          WH-389MO
012800  200-CREATE-ORDER.                                               00012800
012900      IF WHM-WHORD-COUNT NOT LESS THAN WHM-WHORD-MAX              00012900
013000          MOVE SPACES TO WS-DIAG-LINE                             00013000
013100          MOVE 'WAREHOUSE-ORDERS TABLE FULL'                      00013100
013200              TO WS-DIAG-REASON-TEXT                              00013200
013300          MOVE WHM-WHORD-COUNT TO WS-DIAG-COUNT-EDIT              00013300
013400          DISPLAY WS-DIAG-AS-DISPLAY                              00013400
013500          MOVE WS-DIAG-REASON-TEXT TO WHM-SUB-REASON              00013500
013600          GO TO 200-EXIT                                          00013600
013700      END-IF.                                                     00013700
013800      PERFORM 920-FIND-WHORDER THRU 920-EXIT.                     00013800
013900      IF WHM-FOUND                                                00013900
014000          MOVE 'ORDER ID ALREADY IN USE' TO WHM-SUB-REASON        00014000
014100          GO TO 200-EXIT                                          00014100
014200      END-IF.                                                     00014200
014300      PERFORM 930-FIND-DELORDER THRU 930-EXIT.                    00014300
014400      IF WHM-FOUND                                                00014400
014500          MOVE 'ORDER ID ALREADY IN USE' TO WHM-SUB-REASON        00014500
014600          GO TO 200-EXIT                                          00014600
014700      END-IF.                                                     00014700
014800      PERFORM 205-RUN-ORDER-LINES.                                00014800
014900      IF WS-ALL-LINES-OK                                          00014900
015000          PERFORM 940-INSERT-WHORDER                              00015000
015100          MOVE 'Y' TO WHM-SUB-ACCEPTED-SW                         00015100
015200          MOVE WHM-WHORD-ENTRY(WHM-FOUND-IX)                      00015200
015300              TO WHM-SUB-ORDER-SNAPSHOT                           00015300
015400      ELSE                                                        00015400
015500          MOVE 'INSUFFICIENT INVENTORY ON A LINE'                 00015500
015600              TO WHM-SUB-REASON                                   00015600
015700      END-IF.                                                     00015700
015800  200-EXIT.                                                       00015800
015900      EXIT.                                                       00015900
016000*    STOPS DEAD ON THE FIRST LINE THAT FAILS ITS QUANTITY CHECK - 00016000
016100*    MATCHES THE SOURCE'S for LOOP, WHICH RETURNS false THE       00016100
016200*    MOMENT ONE PRODUCT COMES UP SHORT AND NEVER EXAMINES THE     00016200
016300*    LINES AFTER IT.  WITHOUT THE WS-A-LINE-FAILED TEST HERE,     00016300
016400*    LINES PAST THE FAILING ONE STILL GOT DECREMENTED EVEN        00016400
016500*    THOUGH THE WHOLE ORDER IS REJECTED - BUG WH-393.             WH-393MO
016600  205-RUN-ORDER-LINES.                                            00016600
016700      MOVE 'Y' TO WS-QTY-OK-SW.                                   00016700
016800      MOVE +0 TO WHM-TRN-ORD-TOTAL.                               00016800
016900      MOVE +1 TO WS-LINE-IX.                                      00016900
017000      PERFORM 206-RUN-ONE-ORDER-LINE                              00017000
017100          UNTIL WS-LINE-IX > WHM-TRN-ORD-LINE-COUNT               00017100
017200             OR WS-A-LINE-FAILED.                                 00017200
017300*                                                                 00017300
017400  206-RUN-ONE-ORDER-LINE.                                         00017400
017500      MOVE WHM-TRN-OL-ART-ID(WS-LINE-IX) TO WS-LOOKUP-ART-ID.     00017500
017600      PERFORM 910-FIND-INVENTORY THRU 910-EXIT.                   00017600
017700      IF WHM-NOT-FOUND                                            00017700
017800             OR WHM-INV-PRD-COUNT(WHM-FOUND-IX)                   00017800
017900                  < WHM-TRN-OL-QTY(WS-LINE-IX)                    00017900
018000          MOVE 'N' TO WS-QTY-OK-SW                                00018000
018100      ELSE                                                        00018100
018200          SUBTRACT WHM-TRN-OL-QTY(WS-LINE-IX)                     00018200
018300              FROM WHM-INV-PRD-COUNT(WHM-FOUND-IX)                00018300
018400          COMPUTE WHM-TRN-ORD-TOTAL ROUNDED =                     00018400
018500                  WHM-TRN-ORD-TOTAL +                             00018500
018600                  (WHM-TRN-OL-PRICE(WS-LINE-IX) *                 00018600
018700                   WHM-TRN-OL-QTY(WS-LINE-IX))                    00018700
018800      END-IF.                                                     00018800
018900      ADD 1 TO WS-LINE-IX.                                        00018900
019000*                                                                 00019000
019100*    RULE 6 - CANCEL ORDER.  AN ORDER ALREADY TAKEN TO            00019100
019200*    DELIVERY IS NOT IN WAREHOUSE-ORDERS, SO SEARCHING ONLY       00019200
019300*    THAT TABLE ENFORCES THE "CANNOT CANCEL A DELIVERING          00019300
019400*    ORDER" GATE - SEE 94-02-01 ABOVE.                            00019400
019500*    WS-DEL-IX SAVES THE WHORDER SLOT ACROSS 215'S RESTOCK        00019500
019600*    LOOP, WHICH CALLS 910-FIND-INVENTORY AND SO OVERWRITES       00019600
019700*    WHM-FOUND-IX ON EVERY LINE - WITHOUT THE SAVE, 945 WOULD     00019700
019800*    DELETE WHATEVER SLOT THE LAST LINE HAPPENED TO LEAVE         00019800
019900*    BEHIND.                                                      00019900
020000  210-CANCEL-ORDER.                                               00020000
020100      PERFORM 920-FIND-WHORDER THRU 920-EXIT.                     00020100
020200      IF WHM-NOT-FOUND                                            00020200
020300          MOVE 'ORDER NOT IN WAREHOUSE-ORDERS'                    00020300
020400              TO WHM-SUB-REASON                                   00020400
020500      ELSE                                                        00020500
020600          MOVE WHM-FOUND-IX TO WS-DEL-IX                          00020600
020700          MOVE WHM-WHORD-ENTRY(WS-DEL-IX)                         00020700
020800              TO WHM-SUB-ORDER-SNAPSHOT                           00020800
020900          PERFORM 215-RESTOCK-ORDER-LINES                         00020900
021000          PERFORM 945-DELETE-WHORDER                              00021000
021100          MOVE 'Y' TO WHM-SUB-ACCEPTED-SW                         00021100
021200      END-IF.                                                     00021200
021300  210-EXIT.                                                       00021300
021400      EXIT.                                                       00021400
021500*                                                                 00021500
021600  215-RESTOCK-ORDER-LINES.                                        00021600
021700      MOVE +1 TO WS-LINE-IX.                                      00021700
021800      PERFORM 216-RESTOCK-ONE-LINE                                00021800
021900          UNTIL WS-LINE-IX >                                      00021900
022000              WHM-WHORD-ORD-LINE-COUNT(WS-DEL-IX).                00022000
022100*                                                                 00022100
022200  216-RESTOCK-ONE-LINE.                                           00022200
022300      MOVE WHM-WHORD-OL-ART-ID(WS-DEL-IX WS-LINE-IX)              00022300
022400          TO WS-LOOKUP-ART-ID.                                    00022400
022500      PERFORM 910-FIND-INVENTORY THRU 910-EXIT.                   00022500
022600      IF WHM-FOUND                                                00022600
022700          ADD WHM-WHORD-OL-QTY(WS-DEL-IX WS-LINE-IX)              00022700
022800              TO WHM-INV-PRD-COUNT(WHM-FOUND-IX)                  00022800
022900      END-IF.                                                     00022900
023000      ADD 1 TO WS-LINE-IX.                                        00023000
023100*                                                                 00023100
023200*    RULE 7 - TAKE ORDER TO DELIVERY.  COURIER-GATE IS            00023200
023300*    CHECKED BY WHM100.  DELORD-ENTRY CARRIES THE HOLDING         00023300
023400*    COURIER ID, WHICH STANDS IN FOR THE COURIER'S HELD SET.      00023400
023500*    WS-DEL-IX SAVES THE WHORDER SLOT ACROSS 950, WHICH ADDS      00023500
023600*    A NEW DELORDER ENTRY BUT DOES NOT ITSELF TOUCH               00023600
023700*    WHM-FOUND-IX - SAVED HERE SO THE SAME HABIT PROTECTS         00023700
023800*    THIS PARAGRAPH IF 950 IS EVER CHANGED TO CALL A FIND.        00023800
023900  220-TAKE-ORDER-TO-DELIVERY.                                     00023900
024000      IF WHM-DELORD-COUNT NOT LESS THAN WHM-DELORD-MAX            00024000
024100          MOVE SPACES TO WS-DIAG-LINE                             00024100
024200          MOVE 'DELIVERING-ORDERS TABLE FULL'                     00024200
024300              TO WS-DIAG-REASON-TEXT                              00024300
024400          MOVE WHM-DELORD-COUNT TO WS-DIAG-COUNT-EDIT             00024400
024500          DISPLAY WS-DIAG-AS-DISPLAY                              00024500
024600          MOVE WS-DIAG-REASON-TEXT TO WHM-SUB-REASON              00024600
024700      ELSE                                                        00024700
024800          PERFORM 920-FIND-WHORDER THRU 920-EXIT                  00024800
024900          IF WHM-NOT-FOUND                                        00024900
025000              MOVE 'ORDER NOT IN WAREHOUSE-ORDERS'                00025000
025100                  TO WHM-SUB-REASON                               00025100
025200          ELSE                                                    00025200
025300              MOVE WHM-FOUND-IX TO WS-DEL-IX                      00025300
025400              MOVE WHM-WHORD-ENTRY(WS-DEL-IX)                     00025400
025500                  TO WHM-SUB-ORDER-SNAPSHOT                       00025500
025600              PERFORM 950-INSERT-DELORDER                         00025600
025700              PERFORM 945-DELETE-WHORDER                          00025700
025800              MOVE 'Y' TO WHM-SUB-ACCEPTED-SW                     00025800
025900          END-IF                                                  00025900
026000      END-IF.                                                     00026000
026100  220-EXIT.                                                       00026100
026200      EXIT.                                                       00026200
026300*                                                                 00026300
026400*    RULE 8 - RETURN ORDER FROM DELIVERY.  WS-DEL-IX SAVES        00026400
026500*    THE DELORDER SLOT ACROSS 940-INSERT-WHORDER, WHICH SETS      00026500
026600*    WHM-FOUND-IX TO THE NEW WHORDER SLOT BEFORE 955 RUNS.        00026600
026700  230-RETURN-ORDER-FROM-DELIVERY.                                 00026700
026800      IF WHM-WHORD-COUNT NOT LESS THAN WHM-WHORD-MAX              00026800
026900          MOVE SPACES TO WS-DIAG-LINE                             00026900
027000          MOVE 'WAREHOUSE-ORDERS TABLE FULL'                      00027000
027100              TO WS-DIAG-REASON-TEXT                              00027100
027200          MOVE WHM-WHORD-COUNT TO WS-DIAG-COUNT-EDIT              00027200
027300          DISPLAY WS-DIAG-AS-DISPLAY                              00027300
027400          MOVE WS-DIAG-REASON-TEXT TO WHM-SUB-REASON              00027400
027500      ELSE                                                        00027500
027600          PERFORM 930-FIND-DELORDER THRU 930-EXIT                 00027600
027700          IF WHM-NOT-FOUND                                        00027700
027800              MOVE 'ORDER NOT IN DELIVERING-ORDERS'               00027800
027900                  TO WHM-SUB-REASON                               00027900
028000          ELSE                                                    00028000
028100              MOVE WHM-FOUND-IX TO WS-DEL-IX                      00028100
028200              MOVE WHM-DELORD-ENTRY(WS-DEL-IX)                    00028200
028300                  TO WHM-SUB-ORDER-SNAPSHOT                       00028300
028400              PERFORM 940-INSERT-WHORDER                          00028400
028500              PERFORM 955-DELETE-DELORDER                         00028500
028600              MOVE 'Y' TO WHM-SUB-ACCEPTED-SW                     00028600
028700          END-IF                                                  00028700
028800      END-IF.                                                     00028800
028900  230-EXIT.                                                       00028900
029000      EXIT.                                                       00029000
029100*                                                                 00029100
029200*    RULE 9 - DELIVER ORDER.  THE ORDER LEAVES THE SYSTEM -       00029200
029300*    SNAPSHOT IS TAKEN BEFORE THE DELETE SO WHM100 CAN STILL      00029300
029400*    LOG IT.                                                      00029400
029500  240-DELIVER-ORDER.                                              00029500
029600      PERFORM 930-FIND-DELORDER THRU 930-EXIT.                    00029600
029700      IF WHM-NOT-FOUND                                            00029700
029800          MOVE 'ORDER NOT IN DELIVERING-ORDERS'                   00029800
029900              TO WHM-SUB-REASON                                   00029900
030000      ELSE                                                        00030000
030100          MOVE WHM-FOUND-IX TO WS-DEL-IX                          00030100
030200          MOVE WHM-DELORD-ENTRY(WS-DEL-IX)                        00030200
030300              TO WHM-SUB-ORDER-SNAPSHOT                           00030300
030400          PERFORM 955-DELETE-DELORDER                             00030400
030500          MOVE 'Y' TO WHM-SUB-ACCEPTED-SW                         00030500
030600      END-IF.                                                     00030600
030700  240-EXIT.                                                       00030700
030800      EXIT.                                                       00030800
030900*                                                                 00030900
031000  910-FIND-INVENTORY.                                             00031000
031100      SET WHM-NOT-FOUND TO TRUE.                                  00031100
031200      SET WHM-INV-IDX TO 1.                                       00031200
031300      PERFORM 911-SEARCH-INVENTORY                                00031300
031400          UNTIL WHM-INV-IDX > WHM-INV-COUNT                       00031400
031500             OR WHM-FOUND.                                        00031500
031600  910-EXIT.                                                       00031600
031700      EXIT.                                                       00031700
031800*                                                                 00031800
031900  911-SEARCH-INVENTORY.                                           00031900
032000      IF WHM-INV-ART-ID(WHM-INV-IDX) = WS-LOOKUP-ART-ID           00032000
032100          SET WHM-FOUND TO TRUE                                   00032100
032200          SET WHM-FOUND-IX TO WHM-INV-IDX                         00032200
032300      ELSE                                                        00032300
032400          SET WHM-INV-IDX UP BY 1                                 00032400
032500      END-IF.                                                     00032500
032600*                                                                 00032600
032700  920-FIND-WHORDER.                                               00032700
032800      SET WHM-NOT-FOUND TO TRUE.                                  00032800
032900      SET WHM-WHORD-IDX TO 1.                                     00032900
033000      PERFORM 921-SEARCH-WHORDER                                  00033000
033100          UNTIL WHM-WHORD-IDX > WHM-WHORD-COUNT                   00033100
033200             OR WHM-FOUND.                                        00033200
033300  920-EXIT.                                                       00033300
033400      EXIT.                                                       00033400
033500*                                                                 00033500
033600  921-SEARCH-WHORDER.                                             00033600
033700      IF WHM-WHORD-ORD-ID(WHM-WHORD-IDX) = WHM-TRN-ORDER-ID       00033700
033800          SET WHM-FOUND TO TRUE                                   00033800
033900          SET WHM-FOUND-IX TO WHM-WHORD-IDX                       00033900
034000      ELSE                                                        00034000
034100          SET WHM-WHORD-IDX UP BY 1                               00034100
034200      END-IF.                                                     00034200
034300*                                                                 00034300
034400*    INSERTS FROM THE TRANSACTION'S ORDER PAYLOAD (RULE 5) OR     00034400
034500*    FROM A DELORDER ENTRY BEING RETURNED (RULE 8) - CALLER       00034500
034600*    MOVES THE SOURCE INTO WHM-SUB-ORDER-SNAPSHOT FIRST AND       00034600
034700*    940 COPIES IT IN, SO ONE PARAGRAPH SERVES BOTH CALLERS.      00034700
034800  940-INSERT-WHORDER.                                             00034800
034900      ADD 1 TO WHM-WHORD-COUNT.                                   00034900
035000      SET WHM-WHORD-IDX TO WHM-WHORD-COUNT.                       00035000
035100      SET WHM-FOUND-IX TO WHM-WHORD-COUNT.                        00035100
035200      IF WHM-TRN-IS-CRTO                                          00035200
035300          MOVE WHM-TRN-ORD-PAYLOAD                                00035300
035400              TO WHM-WHORD-ENTRY(WHM-WHORD-IDX)                   00035400
035500          MOVE WHM-TRN-ORDER-ID                                   00035500
035600              TO WHM-WHORD-ORD-ID(WHM-WHORD-IDX)                  00035600
035700      ELSE                                                        00035700
035800          MOVE WHM-SUB-ORDER-SNAPSHOT                             00035800
035900              TO WHM-WHORD-ENTRY(WHM-WHORD-IDX)                   00035900
036000      END-IF.                                                     00036000
036100*                                                                 00036100
036200*    COMPACTS THE TABLE - MOVES THE LAST ACTIVE ENTRY INTO        00036200
036300*    THE FREED SLOT (WS-DEL-IX, SET BY THE CALLER), EQUIVALENT    00036300
036400*    TO A MAP REMOVE BY KEY.                                      00036400
036500  945-DELETE-WHORDER.                                             00036500
036600      SET WHM-WHORD-IDX TO WHM-WHORD-COUNT.                       00036600
036700      MOVE WHM-WHORD-ENTRY(WHM-WHORD-IDX)                         00036700
036800          TO WHM-WHORD-ENTRY(WS-DEL-IX).                          00036800
036900      SUBTRACT 1 FROM WHM-WHORD-COUNT.                            00036900
037000*                                                                 00037000
037100  930-FIND-DELORDER.                                              00037100
037200      SET WHM-NOT-FOUND TO TRUE.                                  00037200
037300      SET WHM-DELORD-IDX TO 1.                                    00037300
037400      PERFORM 931-SEARCH-DELORDER                                 00037400
037500          UNTIL WHM-DELORD-IDX > WHM-DELORD-COUNT                 00037500
037600             OR WHM-FOUND.                                        00037600
037700  930-EXIT.                                                       00037700
037800      EXIT.                                                       00037800
037900*                                                                 00037900
038000  931-SEARCH-DELORDER.                                            00038000
038100      IF WHM-DELORD-ORD-ID(WHM-DELORD-IDX) = WHM-TRN-ORDER-ID     00038100
038200          SET WHM-FOUND TO TRUE                                   00038200
038300          SET WHM-FOUND-IX TO WHM-DELORD-IDX                      00038300
038400      ELSE                                                        00038400
038500          SET WHM-DELORD-IDX UP BY 1                              00038500
038600      END-IF.                                                     00038600
038700*                                                                 00038700
038800*    ORDER COMES FROM WAREHOUSE-ORDERS (RULE 7), SLOT             00038800
038900*    WS-DEL-IX, SET BY THE CALLER - THE COURIER ID COMES OFF      00038900
039000*    THE TRANSACTION'S ACTOR ID, WHICH IS THE COURIER             00039000
039100*    PERFORMING THE TAKE.                                         00039100
039200  950-INSERT-DELORDER.                                            00039200
039300      ADD 1 TO WHM-DELORD-COUNT.                                  00039300
039400      SET WHM-DELORD-IDX TO WHM-DELORD-COUNT.                     00039400
039500      MOVE WHM-WHORD-ENTRY(WS-DEL-IX)                             00039500
039600          TO WHM-DELORD-ENTRY(WHM-DELORD-IDX).                    00039600
039700      MOVE WHM-TRN-ACTOR-ID                                       00039700
039800          TO WHM-DELORD-COURIER-ID(WHM-DELORD-IDX).               00039800
039900*                                                                 00039900
040000*    COMPACTS THE TABLE - SLOT WS-DEL-IX, SET BY THE CALLER.      00040000
040100  955-DELETE-DELORDER.                                            00040100
040200      SET WHM-DELORD-IDX TO WHM-DELORD-COUNT.                     00040200
040300      MOVE WHM-DELORD-ENTRY(WHM-DELORD-IDX)                       00040300
040400          TO WHM-DELORD-ENTRY(WS-DEL-IX).                         00040400
040500      MOVE WHM-DELORD-COURIER-ID(WHM-DELORD-IDX)                  00040500
040600          TO WHM-DELORD-COURIER-ID(WS-DEL-IX).                    00040600
040700      SUBTRACT 1 FROM WHM-DELORD-COUNT.                           00040700
