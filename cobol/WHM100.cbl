000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  WHM100                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE WAREHOUSE TRANSACTION FILE AND DRIVES THE FULL        00000900
001000* LIFECYCLE OF PRODUCT RECEIPT, STOCK CHANGE, EMPLOYEE AND        00001000
001100* COURIER AUTHORIZATION, AND ORDER CREATE/CANCEL.  ORDER          00001100
001200* HAND-OFF TO AND FROM DELIVERY (TAKE/RTRN/DLVR) IS DELEGATED     00001200
001300* TO WHM200, WHICH SHARES THE SAME TABLES BY REFERENCE.           00001300
001400*                                                                 00001400
001500* EVERY ACCEPTED TRANSACTION APPENDS A BLOCK TO THE AUDIT LOG     00001500
001600* (WHAUDIT).  A REJECTED TRANSACTION WRITES NOTHING TO THE LOG    00001600
001700* AND CHANGES NO TABLE.  EVERY TRANSACTION, ACCEPTED OR NOT,      00001700
001800* WRITES ONE LINE TO THE DISPOSITION FILE (WHDISP).               00001800
001900***************************************************************** 00001900
002000* CHANGE LOG                                                      00002000
002100*  93-03-02  D.STOUT   ORIGINAL PROGRAM - REQ WH-114.             00002100
002200*  93-05-30  D.STOUT   ADDED CNCL/RTRN REASON TEXT - REQ WH-129.  00002200
002300*  93-06-14  D.STOUT   RAISED INVENTORY TABLE TO 400 ENTRIES PER  00002300
002400*                      ACCOUNTING (WH-151), SEE WHMTBLS.          00002400
002500*  93-09-13  D.STOUT   SPLIT ORDER HAND-OFF LOGIC OUT TO WHM200   00002500
002600*                      SO WHM100 DOES NOT OUTGROW ITS COMPILE     00002600
002700*                      REGION - REQ WH-166.                       00002700
002800*  94-07-08  R.KOVAC   FIXED CHNG TO REPLACE THE WHOLE INVENTORY  00002800
002900*                      ENTRY, NOT JUST PRICE - BUG WH-203.        WH-203DS
003000*  96-01-11  R.KOVAC   SHOW INVENTORY/ORDERS LISTINGS ADDED FOR   00003000
003100*                      THE FLOOR SUPERVISORS - REQ WH-241.        00003100
003200*  98-11-09  J.HALE    Y2K REVIEW OF CURRENT-DATE FIELDS - DATE   00003200
003300*                      LINES ARE DISPLAY ONLY, NO 2-DIGIT YEAR    00003300
003400*                      ARITHMETIC IN THIS PROGRAM, NO CHANGE      00003400
003500*                      REQUIRED.                                  Y2K99JH 
003600*  99-02-20  J.HALE    DISPOSITION FILE NOW CARRIES END-OF-JOB    00003600
003700*                      TOTALS PER OPS REQUEST - REQ WH-278.       00003700
003800*  02-04-16  M.OTERO   CRTO PARTIAL-DECREMENT QUIRK CONFIRMED     00003800
003900*                      INTENTIONAL BY WAREHOUSE OPS, LEFT AS IS - 00003900
004000*                      SEE 200-CREATE-ORDER IN WHM200.            WH-344MO
004100*  04-02-03  M.OTERO   DROPPED THE WHMEMP COPY MEMBER FROM THE    WH-390MO
004200*                      COPYBOOK SET - NEVER COPY'D BY EITHER      00004200
004300*                      PROGRAM, AND THE TRANSACTION RECORD CARRIES00004300
004400*                      NO NAME FIELD TO EVER FILL ONE IN - EMPLOYE00004400
004500*                      AND COURIER IDENTITY STAYS BARE-ID ONLY IN 00004500
004600*                      THIS RUN - REQ WH-390.                     00004600
004700*  04-02-03  M.OTERO   ADDED A THIRD VIEW OF THE DISPOSITION PRINTWH-391MO
004800*                      LINE SO A REJECT ALSO ECHOES TO THE        00004800
004900*                      OPERATOR CONSOLE, NOT JUST THE DISPOSITION 00004900
005000*                      FILE - OPS WANTED REJECTS VISIBLE WITHOUT  00005000
005100*                      TAILING WHDISP - REQ WH-391.               00005100
005200*  04-02-19  M.OTERO   WIDENED WHM-LOG-EDIT-PRICE AND -TOTAL TO   WH-392MO
005300*                      MATCH PRD-PRICE/ORD-TOTAL'S FULL DIGIT     00005300
005400*                      RANGE - REQ WH-392.                        00005400
005500***************************************************************** 00005500
005600  IDENTIFICATION DIVISION.                                        00005600
005700  PROGRAM-ID.    WHM100.                                          00005700
005800  AUTHOR.        D STOUT.                                         00005800
005900  INSTALLATION.  SYSTEMS GROUP - WAREHOUSE OPERATIONS.            00005900
006000  DATE-WRITTEN.  03/02/93.                                        00006000
006100  DATE-COMPILED.                                                  00006100
006200  SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.       00006200
006300*                                                                 00006300
006400  ENVIRONMENT DIVISION.                                           00006400
006500  CONFIGURATION SECTION.                                          00006500
006600  SOURCE-COMPUTER.   IBM-390.                                     00006600
006700  OBJECT-COMPUTER.   IBM-390.                                     00006700
006800  SPECIAL-NAMES.                                                  00006800
006900      C01 IS TOP-OF-FORM.                                         00006900
007000*                                                                 00007000
007100  INPUT-OUTPUT SECTION.                                           00007100
007200  FILE-CONTROL.                                                   00007200
007300*                                                                 00007300
007400      SELECT TRANSACTION-FILE ASSIGN TO WHTRANIN                  00007400
007500          ORGANIZATION IS SEQUENTIAL                              00007500
007600          FILE STATUS  IS  WS-TRANFILE-STATUS.                    00007600
007700*                                                                 00007700
007800      SELECT AUDIT-LOG-FILE   ASSIGN TO WHAUDIT                   00007800
007900          ORGANIZATION IS SEQUENTIAL                              00007900
008000          FILE STATUS  IS  WS-AUDIT-STATUS.                       00008000
008100*                                                                 00008100
008200      SELECT DISPOSITION-FILE ASSIGN TO WHDISP                    00008200
008300          ORGANIZATION IS SEQUENTIAL                              00008300
008400          FILE STATUS  IS  WS-DISP-STATUS.                        00008400
008500*                                                                 00008500
008600***************************************************************** 00008600
008700  DATA DIVISION.                                                  00008700
008800  FILE SECTION.                                                   00008800
008900*                                                                 00008900
009000  FD  TRANSACTION-FILE                                            00009000
009100      RECORDING MODE IS F.                                        00009100
009200      COPY WHMTRAN.                                               00009200
009300*                                                                 00009300
009400  FD  AUDIT-LOG-FILE                                              00009400
009500      RECORDING MODE IS F.                                        00009500
009600  01  AUDIT-LOG-RECORD               PIC X(132).                  00009600
009700*                                                                 00009700
009800  FD  DISPOSITION-FILE                                            00009800
009900      RECORDING MODE IS F.                                        00009900
010000  01  DISPOSITION-RECORD             PIC X(80).                   00010000
010100*                                                                 00010100
010200***************************************************************** 00010200
010300  WORKING-STORAGE SECTION.                                        00010300
010400***************************************************************** 00010400
010500*                                                                 00010500
010600  01  SYSTEM-DATE-AND-TIME.                                       00010600
010700      05  CURRENT-DATE.                                           00010700
010800          10  CURRENT-YEAR            PIC 9(2).                   00010800
010900          10  CURRENT-MONTH           PIC 9(2).                   00010900
011000          10  CURRENT-DAY             PIC 9(2).                   00011000
011100      05  CURRENT-TIME.                                           00011100
011200          10  CURRENT-HOUR            PIC 9(2).                   00011200
011300          10  CURRENT-MINUTE          PIC 9(2).                   00011300
011400          10  CURRENT-SECOND          PIC 9(2).                   00011400
011500          10  CURRENT-HNDSEC          PIC 9(2).                   00011500
011600  01  WS-DATE-LINE.                                               00011600
011700      05  FILLER                     PIC X(07) VALUE 'DATE : '.   00011700
011800      05  WS-DATE-MM                 PIC 99.                      00011800
011900      05  FILLER                     PIC X     VALUE '/'.         00011900
012000      05  WS-DATE-DD                 PIC 99.                      00012000
012100      05  FILLER                     PIC X     VALUE '/'.         00012100
012200      05  WS-DATE-YY                 PIC 99.                      00012200
012300      05  FILLER                     PIC X(108) VALUE SPACES.     00012300
012400  01  WS-DASH-LINE                   PIC X(36)  VALUE ALL '-'.    00012400
012500*                                                                 00012500
012600  01  WS-FIELDS.                                                  00012600
012700      05  WS-TRANFILE-STATUS         PIC X(2)  VALUE SPACES.      00012700
012800      05  WS-AUDIT-STATUS            PIC X(2)  VALUE SPACES.      00012800
012900      05  WS-DISP-STATUS             PIC X(2)  VALUE SPACES.      00012900
013000      05  WS-TRAN-EOF                PIC X     VALUE SPACES.      00013000
013100          88  WS-TRAN-AT-EOF          VALUE 'Y'.                  00013100
013200      05  WS-TRN-ACCEPTED            PIC X     VALUE 'N'.         00013200
013300          88  WS-TRN-WAS-ACCEPTED     VALUE 'Y'.                  00013300
013400          88  WS-TRN-WAS-REJECTED     VALUE 'N'.                  00013400
013500      05  WS-REJECT-REASON           PIC X(40) VALUE SPACES.      00013500
013600      05  FILLER                     PIC X(04).                   00013600
013700*                                                                 00013700
013800*        ***********************************                      00013800
013900*          STANDALONE SCALARS, SHOP HABIT                         00013900
014000*        ***********************************                      00014000
014100  77  WS-LOOKUP-ART-ID               PIC X(36)  VALUE SPACES.     00014100
014200  77  WS-SHOW-IX                     PIC S9(4)  COMP  VALUE +0.   00014200
014300*                                                                 00014300
014400  01  WORK-VARIABLES.                                             00014400
014500      05  WS-LINE-IX                 PIC S9(4)  COMP  VALUE +0.   00014500
014600      05  FILLER                     PIC X(04).                   00014600
014700*                                                                 00014700
014800      COPY WHMTOTS.                                               00014800
014900      COPY WHMTBLS.                                               00014900
015000      COPY WHMRSLT.                                               00015000
015100*                                                                 00015100
015200*        *******************                                      00015200
015300*            LOG WORK AREAS                                       00015300
015400*        *******************                                      00015400
015500  01  WHM-RENDER-PRODUCT.                                         00015500
015600      COPY WHMPROD REPLACING ==:TAG:== BY ==WHM-RPROD==.          00015600
015700*                                                                 00015700
015800  01  DISP-LINE-ACCEPTED.                                         00015800
015900      05  DISP-ACC-LIT               PIC X(07).                   00015900
016000      05  DISP-TRN-CODE              PIC X(04).                   00016000
016100      05  FILLER                     PIC X(01).                   00016100
016200      05  DISP-ACTOR-ID              PIC X(36).                   00016200
016300      05  FILLER                     PIC X(32).                   00016300
016400  01  DISP-LINE-REJECTED  REDEFINES DISP-LINE-ACCEPTED.           00016400
016500      05  DISP-R-LIT                 PIC X(07).                   00016500
016600      05  DISP-R-TRN-CODE            PIC X(04).                   00016600
016700      05  FILLER                     PIC X(01).                   00016700
016800      05  DISP-R-ACTOR-ID            PIC X(36).                   00016800
016900      05  FILLER                     PIC X(01).                   00016900
017000      05  DISP-R-REASON              PIC X(31).                   00017000
017100  01  DISP-TOTALS-LINE  REDEFINES DISP-LINE-ACCEPTED.             00017100
017200      05  DISP-TOT-LIT1              PIC X(18).                   00017200
017300      05  DISP-TOT-READ              PIC ZZZ,ZZ9.                 00017300
017400      05  DISP-TOT-LIT2              PIC X(12).                   00017400
017500      05  DISP-TOT-ACC               PIC ZZZ,ZZ9.                 00017500
017600      05  DISP-TOT-LIT3              PIC X(12).                   00017600
017700      05  DISP-TOT-REJ               PIC ZZZ,ZZ9.                 00017700
017800      05  FILLER                     PIC X(14).                   00017800
017900*    WHOLE-LINE VIEW - 04-02-03 ADDITION, SEE 840-WRITE-          WH-391MO
018000*    DISPOSITION - LETS A REJECT BE DISPLAYED TO THE OPERATOR     00018000
018100*    CONSOLE WITHOUT UNSTRINGING THE INDIVIDUAL FIELDS BACK       00018100
018200*    OUT OF DISP-LINE-REJECTED.                                   00018200
018300  01  DISP-LINE-AS-DISPLAY  REDEFINES DISP-LINE-ACCEPTED          00018300
018400                            PIC X(80).                            00018400
018500*                                                                 00018500
018600*        ***********************                                  00018600
018700*          AUDIT LOG LINE AREAS                                   00018700
018800*        ***********************                                  00018800
018900*  96-01-11  R.KOVAC   ADDED FOR THE SHOW-INVENTORY/SHOW-ORDERS   00018900
019000*                      LISTINGS - REQ WH-241.                     WH-241RK
019100  01  WHM-LOG-LABEL-LINE.                                         00019100
019200      05  WHM-LOG-LABEL              PIC X(16).                   00019200
019300      05  WHM-LOG-VALUE              PIC X(116).                  00019300
019400*  04-02-19  M.OTERO   WIDENED THE PRICE/TOTAL EDIT PICTURES -    WH-392MO
019500*                      PRD-PRICE RUNS TO 7 INTEGER DIGITS AND     00019500
019600*                      ORD-TOTAL TO 9, BOTH WIDER THAN THE OLD    00019600
019700*                      EDIT MASKS COULD CARRY - A PRICE OR TOTAL  00019700
019800*                      AT THE TOP OF ITS RANGE WAS PRINTING       00019800
019900*                      TRUNCATED ON THE AUDIT LOG - REQ WH-392.   00019900
020000  01  WHM-LOG-EDIT-COUNT             PIC ------9.                 00020000
020100  01  WHM-LOG-EDIT-PRICE             PIC -,---,--9.99.            00020100
020200  01  WHM-LOG-EDIT-TOTAL             PIC ---,---,--9.99.          00020200
020300  01  WHM-SHOW-SEP17                 PIC X(17) VALUE ALL '+'.     00020300
020400  01  WHM-SHOW-SEP10                 PIC X(10) VALUE ALL '+'.     00020400
020500  01  WHM-RENDER-ORDER.                                           00020500
020600      COPY WHMORDR REPLACING ==:TAG:== BY ==WHM-RORD==.           00020600
020700*                                                                 00020700
020800***************************************************************** 00020800
020900  PROCEDURE DIVISION.                                             00020900
021000***************************************************************** 00021000
021100*                                                                 00021100
021200  000-MAIN.                                                       00021200
021300      ACCEPT CURRENT-DATE FROM DATE.                              00021300
021400      ACCEPT CURRENT-TIME FROM TIME.                              00021400
021500      PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00021500
021600      PERFORM 800-INIT-RUN.                                       00021600
021700      PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                   00021700
021800      PERFORM 100-PROCESS-TRANSACTIONS                            00021800
021900          UNTIL WS-TRAN-AT-EOF.                                   00021900
022000      PERFORM 850-REPORT-RUN-TOTALS.                              00022000
022100      PERFORM 790-CLOSE-FILES.                                    00022100
022200      GOBACK.                                                     00022200
022300*                                                                 00022300
022400  100-PROCESS-TRANSACTIONS.                                       00022400
022500      ADD 1 TO WHM-TOT-TRANS-READ.                                00022500
022600      MOVE 'N' TO WS-TRN-ACCEPTED.                                00022600
022700      MOVE SPACES TO WS-REJECT-REASON.                            00022700
022800      PERFORM 105-DISPATCH-TRANSACTION.                           00022800
022900      PERFORM 840-WRITE-DISPOSITION.                              00022900
023000      PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                   00023000
023100*                                                                 00023100
023200  105-DISPATCH-TRANSACTION.                                       00023200
023300      EVALUATE TRUE                                               00023300
023400          WHEN WHM-TRN-IS-AUTH OR WHM-TRN-IS-WDRW                 00023400
023500              IF WHM-TRN-AUTH-EMPLOYEE                            00023500
023600                  PERFORM 110-EMPLOYEE-AUTHORIZATION              00023600
023700              ELSE                                                00023700
023800                  PERFORM 120-COURIER-AUTHORIZATION               00023800
023900              END-IF                                              00023900
024000          WHEN WHM-TRN-IS-RCPT                                    00024000
024100              PERFORM 200-RECEIPT-PRODUCT                         00024100
024200          WHEN WHM-TRN-IS-CHNG                                    00024200
024300              PERFORM 210-CHANGE-PRODUCT-INFO                     00024300
024400          WHEN WHM-TRN-IS-CRTO                                    00024400
024500              PERFORM 220-CREATE-ORDER                            00024500
024600          WHEN WHM-TRN-IS-CNCL                                    00024600
024700              PERFORM 230-CANCEL-ORDER                            00024700
024800          WHEN WHM-TRN-IS-TAKE                                    00024800
024900              PERFORM 240-TAKE-ORDER                              00024900
025000          WHEN WHM-TRN-IS-RTRN                                    00025000
025100              PERFORM 250-RETURN-ORDER                            00025100
025200          WHEN WHM-TRN-IS-DLVR                                    00025200
025300              PERFORM 260-DELIVER-ORDER                           00025300
025400          WHEN WHM-TRN-IS-SHIV                                    00025400
025500              PERFORM 300-SHOW-INVENTORY                          00025500
025600          WHEN WHM-TRN-IS-SHOR                                    00025600
025700              PERFORM 310-SHOW-ORDERS                             00025700
025800          WHEN WHM-TRN-IS-SHDO                                    00025800
025900              PERFORM 320-SHOW-DELIVERING-ORDERS                  00025900
026000          WHEN OTHER                                              00026000
026100              MOVE 'UNKNOWN TRANSACTION CODE'                     00026100
026200                  TO WS-REJECT-REASON                             00026200
026300      END-EVALUATE.                                               00026300
026400*                                                                 00026400
026500*    RULE 1 - GIVE/WITHDRAW EMPLOYEE AUTHORIZATION.  UNGATED,     00026500
026600*    IDEMPOTENT, ALWAYS LOGGED.                                   00026600
026700  110-EMPLOYEE-AUTHORIZATION.                                     00026700
026800      IF WHM-TRN-IS-AUTH                                          00026800
026900          PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT                 00026900
027000          IF WHM-NOT-FOUND                                        00027000
027100              PERFORM 902-INSERT-EMP-AUTH                         00027100
027200          END-IF                                                  00027200
027300      ELSE                                                        00027300
027400          PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT                 00027400
027500          IF WHM-FOUND                                            00027500
027600              PERFORM 904-DELETE-EMP-AUTH                         00027600
027700          END-IF                                                  00027700
027800      END-IF.                                                     00027800
027900      MOVE 'Y' TO WS-TRN-ACCEPTED.                                00027900
028000      PERFORM 830-LOG-EMP-AUTH THRU 830-EXIT.                     00028000
028100*                                                                 00028100
028200*    RULE 2 - GIVE/WITHDRAW COURIER AUTHORIZATION.                00028200
028300  120-COURIER-AUTHORIZATION.                                      00028300
028400      IF WHM-TRN-IS-AUTH                                          00028400
028500          PERFORM 910-FIND-CUR-AUTH THRU 910-EXIT                 00028500
028600          IF WHM-NOT-FOUND                                        00028600
028700              PERFORM 912-INSERT-CUR-AUTH                         00028700
028800          END-IF                                                  00028800
028900      ELSE                                                        00028900
029000          PERFORM 910-FIND-CUR-AUTH THRU 910-EXIT                 00029000
029100          IF WHM-FOUND                                            00029100
029200              PERFORM 914-DELETE-CUR-AUTH                         00029200
029300          END-IF                                                  00029300
029400      END-IF.                                                     00029400
029500      MOVE 'Y' TO WS-TRN-ACCEPTED.                                00029500
029600      PERFORM 832-LOG-CUR-AUTH THRU 832-EXIT.                     00029600
029700*                                                                 00029700
029800*    RULE 3 - RECEIPT PRODUCT.  LOG IS WRITTEN BEFORE THE         00029800
029900*    MERGE - SHOWS RECEIVED COUNT, NOT MERGED COUNT - PER         00029900
030000*    WAREHOUSE OPS, SEE CHANGE LOG 94-07-08.                      00030000
030100  200-RECEIPT-PRODUCT.                                            00030100
030200      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00030200
030300      IF WHM-NOT-FOUND                                            00030300
030400          MOVE 'EMPLOYEE NOT AUTHORIZED' TO WS-REJECT-REASON      00030400
030500          MOVE 'N' TO WS-TRN-ACCEPTED                             00030500
030600      ELSE                                                        00030600
030700          PERFORM 834-LOG-RECEIPT THRU 834-EXIT                   00030700
030800          MOVE WHM-TRN-ART-ID TO WS-LOOKUP-ART-ID                 00030800
030900          PERFORM 920-FIND-INVENTORY THRU 920-EXIT                00030900
031000          IF WHM-FOUND                                            00031000
031100              ADD WHM-TRN-PRD-COUNT                               00031100
031200                  TO WHM-INV-PRD-COUNT(WHM-FOUND-IX)              00031200
031300              MOVE WHM-TRN-ART-NAME                               00031300
031400                  TO WHM-INV-ART-NAME(WHM-FOUND-IX)               00031400
031500              MOVE WHM-TRN-ART-DESC                               00031500
031600                  TO WHM-INV-ART-DESC(WHM-FOUND-IX)               00031600
031700              MOVE WHM-TRN-PRD-PRICE                              00031700
031800                  TO WHM-INV-PRD-PRICE(WHM-FOUND-IX)              00031800
031900          ELSE                                                    00031900
032000              PERFORM 922-INSERT-INVENTORY                        00032000
032100          END-IF                                                  00032100
032200          MOVE 'Y' TO WS-TRN-ACCEPTED                             00032200
032300      END-IF.                                                     00032300
032400*                                                                 00032400
032500*    RULE 4 - CHANGE PRODUCT INFO.  WHOLESALE REPLACE, SAME       00032500
032600*    ARTICLE ID.  OLD ENTRY IS SNAPSHOT FIRST SO 836 CAN LOG      00032600
032700*    BOTH OLD AND NEW.                                            00032700
032800  210-CHANGE-PRODUCT-INFO.                                        00032800
032900      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00032900
033000      IF WHM-NOT-FOUND                                            00033000
033100          MOVE 'EMPLOYEE NOT AUTHORIZED' TO WS-REJECT-REASON      00033100
033200          MOVE 'N' TO WS-TRN-ACCEPTED                             00033200
033300      ELSE                                                        00033300
033400          MOVE WHM-TRN-ART-ID TO WS-LOOKUP-ART-ID                 00033400
033500          PERFORM 920-FIND-INVENTORY THRU 920-EXIT                00033500
033600          IF WHM-NOT-FOUND                                        00033600
033700              MOVE 'ARTICLE NOT ON FILE' TO WS-REJECT-REASON      00033700
033800              MOVE 'N' TO WS-TRN-ACCEPTED                         00033800
033900          ELSE                                                    00033900
034000              MOVE WHM-INV-ENTRY(WHM-FOUND-IX)                    00034000
034100                  TO WHM-RENDER-PRODUCT                           00034100
034200              MOVE WHM-TRN-ART-NAME                               00034200
034300                  TO WHM-INV-ART-NAME(WHM-FOUND-IX)               00034300
034400              MOVE WHM-TRN-ART-DESC                               00034400
034500                  TO WHM-INV-ART-DESC(WHM-FOUND-IX)               00034500
034600              MOVE WHM-TRN-PRD-COUNT                              00034600
034700                  TO WHM-INV-PRD-COUNT(WHM-FOUND-IX)              00034700
034800              MOVE WHM-TRN-PRD-PRICE                              00034800
034900                  TO WHM-INV-PRD-PRICE(WHM-FOUND-IX)              00034900
035000              PERFORM 836-LOG-CHANGE THRU 836-EXIT                00035000
035100              MOVE 'Y' TO WS-TRN-ACCEPTED                         00035100
035200          END-IF                                                  00035200
035300      END-IF.                                                     00035300
035400*                                                                 00035400
035500*    RULE 5 - CREATE ORDER.  ORDER-TABLE MEMBERSHIP CHECK IS      00035500
035600*    HERE; THE PER-LINE INVENTORY DECREMENT (WITH THE NO-         00035600
035700*    ROLLBACK QUIRK, SEE WHM200 200-CREATE-ORDER) IS DONE BY      00035700
035800*    WHM200, WHICH HOLDS ALL THREE TABLES BY REFERENCE.           00035800
035900  220-CREATE-ORDER.                                               00035900
036000      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00036000
036100      IF WHM-NOT-FOUND                                            00036100
036200          MOVE 'EMPLOYEE NOT AUTHORIZED' TO WS-REJECT-REASON      00036200
036300          MOVE 'N' TO WS-TRN-ACCEPTED                             00036300
036400      ELSE                                                        00036400
036500          CALL 'WHM200' USING WHM-TRAN-RECORD                     00036500
036600                               WHM-INVENTORY-TABLE                00036600
036700                               WHM-WHORDER-TABLE                  00036700
036800                               WHM-DELORDER-TABLE                 00036800
036900                               WHM-SUB-RESULT                     00036900
037000          IF WHM-SUB-ACCEPTED                                     00037000
037100              MOVE 'Y' TO WS-TRN-ACCEPTED                         00037100
037200              PERFORM 838-LOG-ORDER-ACTION THRU 838-EXIT          00037200
037300          ELSE                                                    00037300
037400              MOVE 'N' TO WS-TRN-ACCEPTED                         00037400
037500              MOVE WHM-SUB-REASON TO WS-REJECT-REASON             00037500
037600          END-IF                                                  00037600
037700      END-IF.                                                     00037700
037800*                                                                 00037800
037900*    RULE 6 - CANCEL ORDER.  AN ORDER ALREADY TAKEN TO            00037900
038000*    DELIVERY CANNOT BE CANCELLED - WHM200 ENFORCES THIS BY       00038000
038100*    ONLY SEARCHING THE WAREHOUSE-ORDERS TABLE.                   00038100
038200  230-CANCEL-ORDER.                                               00038200
038300      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00038300
038400      IF WHM-NOT-FOUND                                            00038400
038500          MOVE 'EMPLOYEE NOT AUTHORIZED' TO WS-REJECT-REASON      00038500
038600          MOVE 'N' TO WS-TRN-ACCEPTED                             00038600
038700      ELSE                                                        00038700
038800          CALL 'WHM200' USING WHM-TRAN-RECORD                     00038800
038900                               WHM-INVENTORY-TABLE                00038900
039000                               WHM-WHORDER-TABLE                  00039000
039100                               WHM-DELORDER-TABLE                 00039100
039200                               WHM-SUB-RESULT                     00039200
039300          IF WHM-SUB-ACCEPTED                                     00039300
039400              MOVE 'Y' TO WS-TRN-ACCEPTED                         00039400
039500              PERFORM 838-LOG-ORDER-ACTION THRU 838-EXIT          00039500
039600          ELSE                                                    00039600
039700              MOVE 'N' TO WS-TRN-ACCEPTED                         00039700
039800              MOVE WHM-SUB-REASON TO WS-REJECT-REASON             00039800
039900          END-IF                                                  00039900
040000      END-IF.                                                     00040000
040100*                                                                 00040100
040200*    RULE 7 - TAKE ORDER TO DELIVERY.  COURIER-GATED.             00040200
040300  240-TAKE-ORDER.                                                 00040300
040400      PERFORM 910-FIND-CUR-AUTH THRU 910-EXIT.                    00040400
040500      IF WHM-NOT-FOUND                                            00040500
040600          MOVE 'COURIER NOT AUTHORIZED' TO WS-REJECT-REASON       00040600
040700          MOVE 'N' TO WS-TRN-ACCEPTED                             00040700
040800      ELSE                                                        00040800
040900          CALL 'WHM200' USING WHM-TRAN-RECORD                     00040900
041000                               WHM-INVENTORY-TABLE                00041000
041100                               WHM-WHORDER-TABLE                  00041100
041200                               WHM-DELORDER-TABLE                 00041200
041300                               WHM-SUB-RESULT                     00041300
041400          IF WHM-SUB-ACCEPTED                                     00041400
041500              MOVE 'Y' TO WS-TRN-ACCEPTED                         00041500
041600              PERFORM 838-LOG-ORDER-ACTION THRU 838-EXIT          00041600
041700          ELSE                                                    00041700
041800              MOVE 'N' TO WS-TRN-ACCEPTED                         00041800
041900              MOVE WHM-SUB-REASON TO WS-REJECT-REASON             00041900
042000          END-IF                                                  00042000
042100      END-IF.                                                     00042100
042200*                                                                 00042200
042300*    RULE 8 - RETURN ORDER FROM DELIVERY.  COURIER-GATED.         00042300
042400  250-RETURN-ORDER.                                               00042400
042500      PERFORM 910-FIND-CUR-AUTH THRU 910-EXIT.                    00042500
042600      IF WHM-NOT-FOUND                                            00042600
042700          MOVE 'COURIER NOT AUTHORIZED' TO WS-REJECT-REASON       00042700
042800          MOVE 'N' TO WS-TRN-ACCEPTED                             00042800
042900      ELSE                                                        00042900
043000          CALL 'WHM200' USING WHM-TRAN-RECORD                     00043000
043100                               WHM-INVENTORY-TABLE                00043100
043200                               WHM-WHORDER-TABLE                  00043200
043300                               WHM-DELORDER-TABLE                 00043300
043400                               WHM-SUB-RESULT                     00043400
043500          IF WHM-SUB-ACCEPTED                                     00043500
043600              MOVE 'Y' TO WS-TRN-ACCEPTED                         00043600
043700              PERFORM 838-LOG-ORDER-ACTION THRU 838-EXIT          00043700
043800          ELSE                                                    00043800
043900              MOVE 'N' TO WS-TRN-ACCEPTED                         00043900
044000              MOVE WHM-SUB-REASON TO WS-REJECT-REASON             00044000
044100          END-IF                                                  00044100
044200      END-IF.                                                     00044200
044300*                                                                 00044300
044400*    RULE 9 - DELIVER ORDER.  COURIER-GATED, ORDER LEAVES         00044400
044500*    THE SYSTEM.                                                  00044500
044600  260-DELIVER-ORDER.                                              00044600
044700      PERFORM 910-FIND-CUR-AUTH THRU 910-EXIT.                    00044700
044800      IF WHM-NOT-FOUND                                            00044800
044900          MOVE 'COURIER NOT AUTHORIZED' TO WS-REJECT-REASON       00044900
045000          MOVE 'N' TO WS-TRN-ACCEPTED                             00045000
045100      ELSE                                                        00045100
045200          CALL 'WHM200' USING WHM-TRAN-RECORD                     00045200
045300                               WHM-INVENTORY-TABLE                00045300
045400                               WHM-WHORDER-TABLE                  00045400
045500                               WHM-DELORDER-TABLE                 00045500
045600                               WHM-SUB-RESULT                     00045600
045700          IF WHM-SUB-ACCEPTED                                     00045700
045800              MOVE 'Y' TO WS-TRN-ACCEPTED                         00045800
045900              PERFORM 838-LOG-ORDER-ACTION THRU 838-EXIT          00045900
046000          ELSE                                                    00046000
046100              MOVE 'N' TO WS-TRN-ACCEPTED                         00046100
046200              MOVE WHM-SUB-REASON TO WS-REJECT-REASON             00046200
046300          END-IF                                                  00046300
046400      END-IF.                                                     00046400
046500*                                                                 00046500
046600*    RULE 10 - SHOW INVENTORY.  EMPLOYEE-GATED ONLY.              00046600
046700  300-SHOW-INVENTORY.                                             00046700
046800      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00046800
046900      IF WHM-NOT-FOUND                                            00046900
047000          MOVE 'EMPLOYEE NOT AUTHORIZED' TO WS-REJECT-REASON      00047000
047100          MOVE 'N' TO WS-TRN-ACCEPTED                             00047100
047200      ELSE                                                        00047200
047300          PERFORM 845-LOG-SHOW-INVENTORY THRU 845-EXIT            00047300
047400          MOVE 'Y' TO WS-TRN-ACCEPTED                             00047400
047500      END-IF.                                                     00047500
047600*                                                                 00047600
047700*    RULE 11 - SHOW ORDERS.  EMPLOYEE OR COURIER.                 00047700
047800  310-SHOW-ORDERS.                                                00047800
047900      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00047900
048000      IF WHM-FOUND                                                00048000
048100          MOVE 'Y' TO WS-TRN-ACCEPTED                             00048100
048200      ELSE                                                        00048200
048300          PERFORM 910-FIND-CUR-AUTH THRU 910-EXIT                 00048300
048400          IF WHM-FOUND                                            00048400
048500              MOVE 'Y' TO WS-TRN-ACCEPTED                         00048500
048600          ELSE                                                    00048600
048700              MOVE 'N' TO WS-TRN-ACCEPTED                         00048700
048800              MOVE 'ACTOR NOT AUTHORIZED' TO WS-REJECT-REASON     00048800
048900          END-IF                                                  00048900
049000      END-IF.                                                     00049000
049100      IF WS-TRN-WAS-ACCEPTED                                      00049100
049200          PERFORM 848-LOG-SHOW-ORDERS THRU 848-EXIT               00049200
049300      END-IF.                                                     00049300
049400*                                                                 00049400
049500*    RULE 12 - SHOW DELIVERING ORDERS.  EMPLOYEE-GATED ONLY.      00049500
049600  320-SHOW-DELIVERING-ORDERS.                                     00049600
049700      PERFORM 900-FIND-EMP-AUTH THRU 900-EXIT.                    00049700
049800      IF WHM-NOT-FOUND                                            00049800
049900          MOVE 'EMPLOYEE NOT AUTHORIZED' TO WS-REJECT-REASON      00049900
050000          MOVE 'N' TO WS-TRN-ACCEPTED                             00050000
050100      ELSE                                                        00050100
050200          PERFORM 852-LOG-SHOW-DELIVERING THRU 852-EXIT           00050200
050300          MOVE 'Y' TO WS-TRN-ACCEPTED                             00050300
050400      END-IF.                                                     00050400
050500*                                                                 00050500
050600*    EACH OPEN IS CHECKED BEFORE THE NEXT IS ATTEMPTED - A        00050600
050700*    FAILED OPEN BRANCHES STRAIGHT TO 700-EXIT RATHER THAN        00050700
050800*    FALLING THROUGH TO OPEN FILES THAT WOULD JUST BE CLOSED      00050800
050900*    UNUSED BY 790 WHEN THE RUN ABENDS ANYWAY.                    00050900
051000  700-OPEN-FILES.                                                 00051000
051100      OPEN INPUT  TRANSACTION-FILE.                               00051100
051200      IF WS-TRANFILE-STATUS NOT = '00'                            00051200
051300          DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '          00051300
051400                  WS-TRANFILE-STATUS                              00051400
051500          MOVE 16 TO RETURN-CODE                                  00051500
051600          MOVE 'Y' TO WS-TRAN-EOF                                 00051600
051700          GO TO 700-EXIT                                          00051700
051800      END-IF.                                                     00051800
051900      OPEN EXTEND AUDIT-LOG-FILE.                                 00051900
052000      IF WS-AUDIT-STATUS NOT = '00'                               00052000
052100          DISPLAY 'ERROR OPENING AUDIT LOG FILE. RC: '            00052100
052200                  WS-AUDIT-STATUS                                 00052200
052300          MOVE 16 TO RETURN-CODE                                  00052300
052400          MOVE 'Y' TO WS-TRAN-EOF                                 00052400
052500          GO TO 700-EXIT                                          00052500
052600      END-IF.                                                     00052600
052700      OPEN OUTPUT DISPOSITION-FILE.                               00052700
052800      IF WS-DISP-STATUS NOT = '00'                                00052800
052900          DISPLAY 'ERROR OPENING DISPOSITION FILE. RC: '          00052900
053000                  WS-DISP-STATUS                                  00053000
053100          MOVE 16 TO RETURN-CODE                                  00053100
053200          MOVE 'Y' TO WS-TRAN-EOF                                 00053200
053300      END-IF.                                                     00053300
053400  700-EXIT.                                                       00053400
053500      EXIT.                                                       00053500
053600*                                                                 00053600
053700*    STATUS '00' SKIPS STRAIGHT TO 710-EXIT - ONLY '10' (EOF)     00053700
053800*    AND AN UNEXPECTED CODE FALL ON THROUGH TO SET THE SWITCH.    00053800
053900  710-READ-TRAN-FILE.                                             00053900
054000      READ TRANSACTION-FILE                                       00054000
054100          AT END MOVE 'Y' TO WS-TRAN-EOF.                         00054100
054200      IF WS-TRANFILE-STATUS = '00'                                00054200
054300          GO TO 710-EXIT                                          00054300
054400      END-IF.                                                     00054400
054500      IF WS-TRANFILE-STATUS = '10'                                00054500
054600          MOVE 'Y' TO WS-TRAN-EOF                                 00054600
054700          GO TO 710-EXIT                                          00054700
054800      END-IF.                                                     00054800
054900      DISPLAY 'TRAN FILE READ ERROR. RC: '                        00054900
055000              WS-TRANFILE-STATUS.                                 00055000
055100      MOVE 'Y' TO WS-TRAN-EOF.                                    00055100
055200  710-EXIT.                                                       00055200
055300      EXIT.                                                       00055300
055400*                                                                 00055400
055500  790-CLOSE-FILES.                                                00055500
055600      CLOSE TRANSACTION-FILE.                                     00055600
055700      CLOSE AUDIT-LOG-FILE.                                       00055700
055800      CLOSE DISPOSITION-FILE.                                     00055800
055900*                                                                 00055900
056000  800-INIT-RUN.                                                   00056000
056100      MOVE CURRENT-MONTH TO WS-DATE-MM.                           00056100
056200      MOVE CURRENT-DAY   TO WS-DATE-DD.                           00056200
056300      MOVE CURRENT-YEAR  TO WS-DATE-YY.                           00056300
056400*                                                                 00056400
056500  830-LOG-EMP-AUTH.                                               00056500
056600      MOVE 'EMPLOYEE AUTHORIZATION' TO AUDIT-LOG-RECORD.          00056600
056700      WRITE AUDIT-LOG-RECORD.                                     00056700
056800      IF WHM-TRN-IS-AUTH                                          00056800
056900          MOVE 'GIVE AUTHORIZATION TO' TO AUDIT-LOG-RECORD        00056900
057000      ELSE                                                        00057000
057100          MOVE 'WITHDRAW AUTHORIZATION FROM'                      00057100
057200              TO AUDIT-LOG-RECORD                                 00057200
057300      END-IF.                                                     00057300
057400      WRITE AUDIT-LOG-RECORD.                                     00057400
057500      MOVE 'Id : '          TO WHM-LOG-LABEL.                     00057500
057600      MOVE WHM-TRN-ACTOR-ID TO WHM-LOG-VALUE.                     00057600
057700      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00057700
057800      WRITE AUDIT-LOG-RECORD.                                     00057800
057900      PERFORM 860-WRITE-DATE-LINE.                                00057900
058000  830-EXIT.                                                       00058000
058100      EXIT.                                                       00058100
058200*                                                                 00058200
058300  832-LOG-CUR-AUTH.                                               00058300
058400      MOVE 'COURIER AUTHORIZATION' TO AUDIT-LOG-RECORD.           00058400
058500      WRITE AUDIT-LOG-RECORD.                                     00058500
058600      IF WHM-TRN-IS-AUTH                                          00058600
058700          MOVE 'GIVE AUTHORIZATION TO' TO AUDIT-LOG-RECORD        00058700
058800      ELSE                                                        00058800
058900          MOVE 'WITHDRAW AUTHORIZATION FROM'                      00058900
059000              TO AUDIT-LOG-RECORD                                 00059000
059100      END-IF.                                                     00059100
059200      WRITE AUDIT-LOG-RECORD.                                     00059200
059300      MOVE 'Id : '          TO WHM-LOG-LABEL.                     00059300
059400      MOVE WHM-TRN-ACTOR-ID TO WHM-LOG-VALUE.                     00059400
059500      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00059500
059600      WRITE AUDIT-LOG-RECORD.                                     00059600
059700      PERFORM 860-WRITE-DATE-LINE.                                00059700
059800  832-EXIT.                                                       00059800
059900      EXIT.                                                       00059900
060000*                                                                 00060000
060100*    LOGGED BEFORE THE MERGE INTO INVENTORY - SEE 200-RECEIPT     00060100
060200*    -PRODUCT AND THE 94-07-08 CHANGE LOG ENTRY ABOVE.            00060200
060300  834-LOG-RECEIPT.                                                00060300
060400      MOVE 'PRODUCT RECEPTION' TO AUDIT-LOG-RECORD.               00060400
060500      WRITE AUDIT-LOG-RECORD.                                     00060500
060600      MOVE 'Id : '          TO WHM-LOG-LABEL.                     00060600
060700      MOVE WHM-TRN-ACTOR-ID TO WHM-LOG-VALUE.                     00060700
060800      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00060800
060900      WRITE AUDIT-LOG-RECORD.                                     00060900
061000      MOVE WHM-TRN-PROD-PAYLOAD TO WHM-RENDER-PRODUCT.            00061000
061100      PERFORM 880-WRITE-PRODUCT-BLOCK.                            00061100
061200      PERFORM 860-WRITE-DATE-LINE.                                00061200
061300  834-EXIT.                                                       00061300
061400      EXIT.                                                       00061400
061500*                                                                 00061500
061600*    WHM-RENDER-PRODUCT HOLDS THE PRE-CHANGE ENTRY, SNAPSHOT      00061600
061700*    BY 210-CHANGE-PRODUCT-INFO BEFORE IT OVERWROTE THE TABLE.    00061700
061800  836-LOG-CHANGE.                                                 00061800
061900      MOVE 'CHANGE PRODUCT INFO' TO AUDIT-LOG-RECORD.             00061900
062000      WRITE AUDIT-LOG-RECORD.                                     00062000
062100      MOVE 'OLD :' TO AUDIT-LOG-RECORD.                           00062100
062200      WRITE AUDIT-LOG-RECORD.                                     00062200
062300      PERFORM 880-WRITE-PRODUCT-BLOCK.                            00062300
062400      MOVE WHM-TRN-PROD-PAYLOAD TO WHM-RENDER-PRODUCT.            00062400
062500      MOVE 'NEW :' TO AUDIT-LOG-RECORD.                           00062500
062600      WRITE AUDIT-LOG-RECORD.                                     00062600
062700      PERFORM 880-WRITE-PRODUCT-BLOCK.                            00062700
062800      PERFORM 860-WRITE-DATE-LINE.                                00062800
062900  836-EXIT.                                                       00062900
063000      EXIT.                                                       00063000
063100*                                                                 00063100
063200*    SHARED BY RULES 5-9.  WHM-SUB-ORDER-SNAPSHOT WAS LOADED      00063200
063300*    BY WHM200 BEFORE THE TABLE MOVE/REMOVE THAT EARNED THE       00063300
063400*    ACCEPT, SO THE ORDER IS ALWAYS THERE TO LOG EVEN WHEN        00063400
063500*    IT NO LONGER SITS IN EITHER TABLE (RULE 9, DLVR).            00063500
063600  838-LOG-ORDER-ACTION.                                           00063600
063700      EVALUATE TRUE                                               00063700
063800          WHEN WHM-TRN-IS-CRTO                                    00063800
063900              MOVE 'CREATE NEW ORDER' TO AUDIT-LOG-RECORD         00063900
064000          WHEN WHM-TRN-IS-CNCL                                    00064000
064100              MOVE 'CANCEL ORDER' TO AUDIT-LOG-RECORD             00064100
064200          WHEN WHM-TRN-IS-TAKE                                    00064200
064300              MOVE 'TAKING ORDER TO DELIVERY'                     00064300
064400                  TO AUDIT-LOG-RECORD                             00064400
064500          WHEN WHM-TRN-IS-RTRN                                    00064500
064600              MOVE 'RETURNING ORDER' TO AUDIT-LOG-RECORD          00064600
064700          WHEN WHM-TRN-IS-DLVR                                    00064700
064800              MOVE 'DELIVER ORDER' TO AUDIT-LOG-RECORD            00064800
064900      END-EVALUATE.                                               00064900
065000      WRITE AUDIT-LOG-RECORD.                                     00065000
065100      MOVE 'Id : '          TO WHM-LOG-LABEL.                     00065100
065200      MOVE WHM-TRN-ACTOR-ID TO WHM-LOG-VALUE.                     00065200
065300      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00065300
065400      WRITE AUDIT-LOG-RECORD.                                     00065400
065500      MOVE WHM-SUB-ORDER-SNAPSHOT TO WHM-RENDER-ORDER.            00065500
065600      PERFORM 870-WRITE-ORDER-BLOCK.                              00065600
065700      IF WHM-TRN-IS-CNCL OR WHM-TRN-IS-RTRN                       00065700
065800          MOVE 'REASON :' TO AUDIT-LOG-RECORD                     00065800
065900          WRITE AUDIT-LOG-RECORD                                  00065900
066000          MOVE 'Reason : '    TO WHM-LOG-LABEL                    00066000
066100          MOVE WHM-TRN-REASON TO WHM-LOG-VALUE                    00066100
066200          MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD             00066200
066300          WRITE AUDIT-LOG-RECORD                                  00066300
066400      END-IF.                                                     00066400
066500      PERFORM 860-WRITE-DATE-LINE.                                00066500
066600  838-EXIT.                                                       00066600
066700      EXIT.                                                       00066700
066800*                                                                 00066800
066900*    DISP-LINE-ACCEPTED/REJECTED/TOTALS-LINE/AS-DISPLAY SHARE     00066900
067000*    ONE PRINT LINE AREA THROUGH REDEFINES, SO EACH BRANCH        00067000
067100*    RE-STAMPS ITS OWN LITERAL TEXT AND SPACING EVERY TIME -      00067100
067200*    THE LAYOUT IN USE LAST RUN IS NOT ASSUMED TO STILL BE        00067200
067300*    THERE.  REJECTS ALSO GO TO THE CONSOLE - REQ WH-391.         00067300
067400  840-WRITE-DISPOSITION.                                          00067400
067500      IF WS-TRN-WAS-ACCEPTED                                      00067500
067600          MOVE SPACES TO DISP-LINE-ACCEPTED                       00067600
067700          MOVE 'ACCEPT '      TO DISP-ACC-LIT                     00067700
067800          MOVE WHM-TRN-CODE   TO DISP-TRN-CODE                    00067800
067900          MOVE WHM-TRN-ACTOR-ID TO DISP-ACTOR-ID                  00067900
068000          WRITE DISPOSITION-RECORD FROM DISP-LINE-ACCEPTED        00068000
068100          ADD 1 TO WHM-TOT-TRANS-ACCEPTED                         00068100
068200      ELSE                                                        00068200
068300          MOVE SPACES TO DISP-LINE-REJECTED                       00068300
068400          MOVE 'REJECT '      TO DISP-R-LIT                       00068400
068500          MOVE WHM-TRN-CODE     TO DISP-R-TRN-CODE                00068500
068600          MOVE WHM-TRN-ACTOR-ID TO DISP-R-ACTOR-ID                00068600
068700          MOVE WS-REJECT-REASON TO DISP-R-REASON                  00068700
068800          WRITE DISPOSITION-RECORD FROM DISP-LINE-REJECTED        00068800
068900          DISPLAY DISP-LINE-AS-DISPLAY                            00068900
069000          ADD 1 TO WHM-TOT-TRANS-REJECTED                         00069000
069100      END-IF.                                                     00069100
069200*                                                                 00069200
069300  845-LOG-SHOW-INVENTORY.                                         00069300
069400      MOVE 'SHOW INVENTORY' TO AUDIT-LOG-RECORD.                  00069400
069500      WRITE AUDIT-LOG-RECORD.                                     00069500
069600      MOVE +1 TO WS-SHOW-IX.                                      00069600
069700      PERFORM 846-SHOW-INVENTORY-ENTRY                            00069700
069800          UNTIL WS-SHOW-IX > WHM-INV-COUNT.                       00069800
069900      PERFORM 860-WRITE-DATE-LINE.                                00069900
070000  845-EXIT.                                                       00070000
070100      EXIT.                                                       00070100
070200*                                                                 00070200
070300  846-SHOW-INVENTORY-ENTRY.                                       00070300
070400      MOVE WHM-INV-ENTRY(WS-SHOW-IX) TO WHM-RENDER-PRODUCT.       00070400
070500      PERFORM 880-WRITE-PRODUCT-BLOCK.                            00070500
070600      MOVE WHM-SHOW-SEP17 TO AUDIT-LOG-RECORD.                    00070600
070700      WRITE AUDIT-LOG-RECORD.                                     00070700
070800      ADD 1 TO WS-SHOW-IX.                                        00070800
070900*                                                                 00070900
071000  848-LOG-SHOW-ORDERS.                                            00071000
071100      MOVE 'SHOW ORDERS' TO AUDIT-LOG-RECORD.                     00071100
071200      WRITE AUDIT-LOG-RECORD.                                     00071200
071300      MOVE +1 TO WS-SHOW-IX.                                      00071300
071400      PERFORM 849-SHOW-ORDERS-ENTRY                               00071400
071500          UNTIL WS-SHOW-IX > WHM-WHORD-COUNT.                     00071500
071600      PERFORM 860-WRITE-DATE-LINE.                                00071600
071700  848-EXIT.                                                       00071700
071800      EXIT.                                                       00071800
071900*                                                                 00071900
072000  849-SHOW-ORDERS-ENTRY.                                          00072000
072100      MOVE WHM-WHORD-ENTRY(WS-SHOW-IX) TO WHM-RENDER-ORDER.       00072100
072200      PERFORM 870-WRITE-ORDER-BLOCK.                              00072200
072300      MOVE WHM-SHOW-SEP17 TO AUDIT-LOG-RECORD.                    00072300
072400      WRITE AUDIT-LOG-RECORD.                                     00072400
072500      ADD 1 TO WS-SHOW-IX.                                        00072500
072600*                                                                 00072600
072700  850-REPORT-RUN-TOTALS.                                          00072700
072800      MOVE SPACES TO DISP-TOTALS-LINE.                            00072800
072900      MOVE 'RUN TOTALS  READ: ' TO DISP-TOT-LIT1.                 00072900
073000      MOVE WHM-TOT-TRANS-READ     TO DISP-TOT-READ.               00073000
073100      MOVE '  ACCEPTED: '         TO DISP-TOT-LIT2.               00073100
073200      MOVE WHM-TOT-TRANS-ACCEPTED TO DISP-TOT-ACC.                00073200
073300      MOVE '  REJECTED: '         TO DISP-TOT-LIT3.               00073300
073400      MOVE WHM-TOT-TRANS-REJECTED TO DISP-TOT-REJ.                00073400
073500      WRITE DISPOSITION-RECORD FROM DISP-TOTALS-LINE.             00073500
073600*                                                                 00073600
073700  852-LOG-SHOW-DELIVERING.                                        00073700
073800      MOVE 'SHOW DELIVERING ORDERS' TO AUDIT-LOG-RECORD.          00073800
073900      WRITE AUDIT-LOG-RECORD.                                     00073900
074000      MOVE +1 TO WS-SHOW-IX.                                      00074000
074100      PERFORM 853-SHOW-DELIVERING-ENTRY                           00074100
074200          UNTIL WS-SHOW-IX > WHM-DELORD-COUNT.                    00074200
074300      PERFORM 860-WRITE-DATE-LINE.                                00074300
074400  852-EXIT.                                                       00074400
074500      EXIT.                                                       00074500
074600*                                                                 00074600
074700  853-SHOW-DELIVERING-ENTRY.                                      00074700
074800      MOVE WHM-DELORD-ENTRY(WS-SHOW-IX) TO WHM-RENDER-ORDER.      00074800
074900      PERFORM 870-WRITE-ORDER-BLOCK.                              00074900
075000      MOVE WHM-SHOW-SEP17 TO AUDIT-LOG-RECORD.                    00075000
075100      WRITE AUDIT-LOG-RECORD.                                     00075100
075200      ADD 1 TO WS-SHOW-IX.                                        00075200
075300*                                                                 00075300
075400  860-WRITE-DATE-LINE.                                            00075400
075500      MOVE WS-DATE-LINE  TO AUDIT-LOG-RECORD.                     00075500
075600      WRITE AUDIT-LOG-RECORD.                                     00075600
075700      MOVE WS-DASH-LINE  TO AUDIT-LOG-RECORD.                     00075700
075800      WRITE AUDIT-LOG-RECORD.                                     00075800
075900*                                                                 00075900
076000*    RENDERS WHATEVER ORDER IS CURRENTLY IN WHM-RENDER-ORDER -    00076000
076100*    CALLER MOVES THE SOURCE ENTRY IN FIRST.  PRODUCTS SUB-       00076100
076200*    BLOCK LOOKS EACH LINE'S ARTICLE UP IN INVENTORY SINCE        00076200
076300*    THE ORDER LINE ITSELF CARRIES NO NAME/DESCRIPTION.           00076300
076400  870-WRITE-ORDER-BLOCK.                                          00076400
076500      MOVE 'Id : '           TO WHM-LOG-LABEL.                    00076500
076600      MOVE WHM-RORD-ORD-ID    TO WHM-LOG-VALUE.                   00076600
076700      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00076700
076800      WRITE AUDIT-LOG-RECORD.                                     00076800
076900      MOVE WHM-RORD-ORD-TOTAL TO WHM-LOG-EDIT-TOTAL.              00076900
077000      MOVE 'Total price : '  TO WHM-LOG-LABEL.                    00077000
077100      MOVE WHM-LOG-EDIT-TOTAL TO WHM-LOG-VALUE.                   00077100
077200      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00077200
077300      WRITE AUDIT-LOG-RECORD.                                     00077300
077400      MOVE 'CLIENT :' TO AUDIT-LOG-RECORD.                        00077400
077500      WRITE AUDIT-LOG-RECORD.                                     00077500
077600      MOVE 'Name : '         TO WHM-LOG-LABEL.                    00077600
077700      MOVE WHM-RORD-CLI-NAME  TO WHM-LOG-VALUE.                   00077700
077800      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00077800
077900      WRITE AUDIT-LOG-RECORD.                                     00077900
078000      MOVE 'Address : '        TO WHM-LOG-LABEL.                  00078000
078100      MOVE WHM-RORD-CLI-ADDRESS TO WHM-LOG-VALUE.                 00078100
078200      MOVE WHM-LOG-LABEL-LINE   TO AUDIT-LOG-RECORD.              00078200
078300      WRITE AUDIT-LOG-RECORD.                                     00078300
078400      MOVE 'Phone : '        TO WHM-LOG-LABEL.                    00078400
078500      MOVE WHM-RORD-CLI-PHONE TO WHM-LOG-VALUE.                   00078500
078600      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00078600
078700      WRITE AUDIT-LOG-RECORD.                                     00078700
078800      MOVE 'PRODUCTS :' TO AUDIT-LOG-RECORD.                      00078800
078900      WRITE AUDIT-LOG-RECORD.                                     00078900
079000      MOVE +1 TO WS-LINE-IX.                                      00079000
079100      PERFORM 875-WRITE-ORDER-LINE-ENTRY                          00079100
079200          UNTIL WS-LINE-IX > WHM-RORD-ORD-LINE-COUNT.             00079200
079300*                                                                 00079300
079400  875-WRITE-ORDER-LINE-ENTRY.                                     00079400
079500      MOVE WHM-RORD-OL-ART-ID(WS-LINE-IX) TO WS-LOOKUP-ART-ID.    00079500
079600      PERFORM 920-FIND-INVENTORY THRU 920-EXIT.                   00079600
079700      IF WHM-FOUND                                                00079700
079800          MOVE WHM-INV-ENTRY(WHM-FOUND-IX) TO WHM-RENDER-PRODUCT  00079800
079900      ELSE                                                        00079900
080000          MOVE SPACES TO WHM-RENDER-PRODUCT                       00080000
080100          MOVE WHM-RORD-OL-ART-ID(WS-LINE-IX) TO WHM-RPROD-ART-ID 00080100
080200      END-IF.                                                     00080200
080300      PERFORM 880-WRITE-PRODUCT-BLOCK.                            00080300
080400      MOVE WHM-SHOW-SEP10 TO AUDIT-LOG-RECORD.                    00080400
080500      WRITE AUDIT-LOG-RECORD.                                     00080500
080600      ADD 1 TO WS-LINE-IX.                                        00080600
080700*                                                                 00080700
080800*    RENDERS WHATEVER PRODUCT IS CURRENTLY IN WHM-RENDER-         00080800
080900*    PRODUCT - CALLER MOVES THE SOURCE ENTRY IN FIRST.            00080900
081000  880-WRITE-PRODUCT-BLOCK.                                        00081000
081100      MOVE 'Id : '            TO WHM-LOG-LABEL.                   00081100
081200      MOVE WHM-RPROD-ART-ID    TO WHM-LOG-VALUE.                  00081200
081300      MOVE WHM-LOG-LABEL-LINE  TO AUDIT-LOG-RECORD.               00081300
081400      WRITE AUDIT-LOG-RECORD.                                     00081400
081500      MOVE 'Name : '           TO WHM-LOG-LABEL.                  00081500
081600      MOVE WHM-RPROD-ART-NAME  TO WHM-LOG-VALUE.                  00081600
081700      MOVE WHM-LOG-LABEL-LINE  TO AUDIT-LOG-RECORD.               00081700
081800      WRITE AUDIT-LOG-RECORD.                                     00081800
081900      MOVE 'Description : '   TO WHM-LOG-LABEL.                   00081900
082000      MOVE WHM-RPROD-ART-DESC TO WHM-LOG-VALUE.                   00082000
082100      MOVE WHM-LOG-LABEL-LINE TO AUDIT-LOG-RECORD.                00082100
082200      WRITE AUDIT-LOG-RECORD.                                     00082200
082300      MOVE WHM-RPROD-PRD-COUNT TO WHM-LOG-EDIT-COUNT.             00082300
082400      MOVE 'Count : '          TO WHM-LOG-LABEL.                  00082400
082500      MOVE WHM-LOG-EDIT-COUNT  TO WHM-LOG-VALUE.                  00082500
082600      MOVE WHM-LOG-LABEL-LINE  TO AUDIT-LOG-RECORD.               00082600
082700      WRITE AUDIT-LOG-RECORD.                                     00082700
082800      MOVE WHM-RPROD-PRD-PRICE TO WHM-LOG-EDIT-PRICE.             00082800
082900      MOVE 'Price : '          TO WHM-LOG-LABEL.                  00082900
083000      MOVE WHM-LOG-EDIT-PRICE  TO WHM-LOG-VALUE.                  00083000
083100      MOVE WHM-LOG-LABEL-LINE  TO AUDIT-LOG-RECORD.               00083100
083200      WRITE AUDIT-LOG-RECORD.                                     00083200
083300*                                                                 00083300
083400  900-FIND-EMP-AUTH.                                              00083400
083500      SET WHM-NOT-FOUND TO TRUE.                                  00083500
083600      SET WHM-EMP-AUTH-IDX TO 1.                                  00083600
083700      PERFORM 901-SEARCH-EMP-AUTH                                 00083700
083800          UNTIL WHM-EMP-AUTH-IDX > WHM-EMP-AUTH-COUNT             00083800
083900             OR WHM-FOUND.                                        00083900
084000  900-EXIT.                                                       00084000
084100      EXIT.                                                       00084100
084200*                                                                 00084200
084300  901-SEARCH-EMP-AUTH.                                            00084300
084400      IF WHM-EMP-AUTH-ID(WHM-EMP-AUTH-IDX) = WHM-TRN-ACTOR-ID     00084400
084500          SET WHM-FOUND TO TRUE                                   00084500
084600          SET WHM-FOUND-IX TO WHM-EMP-AUTH-IDX                    00084600
084700      ELSE                                                        00084700
084800          SET WHM-EMP-AUTH-IDX UP BY 1                            00084800
084900      END-IF.                                                     00084900
085000*                                                                 00085000
085100  902-INSERT-EMP-AUTH.                                            00085100
085200      ADD 1 TO WHM-EMP-AUTH-COUNT.                                00085200
085300      SET WHM-EMP-AUTH-IDX TO WHM-EMP-AUTH-COUNT.                 00085300
085400      MOVE WHM-TRN-ACTOR-ID TO WHM-EMP-AUTH-ID(WHM-EMP-AUTH-IDX). 00085400
085500*                                                                 00085500
085600*    COMPACTS THE TABLE - MOVES THE LAST ACTIVE ENTRY INTO        00085600
085700*    THE FREED SLOT, EQUIVALENT TO A MAP REMOVE BY KEY.           00085700
085800  904-DELETE-EMP-AUTH.                                            00085800
085900      SET WHM-EMP-AUTH-IDX TO WHM-EMP-AUTH-COUNT.                 00085900
086000      MOVE WHM-EMP-AUTH-ID(WHM-EMP-AUTH-IDX)                      00086000
086100          TO WHM-EMP-AUTH-ID(WHM-FOUND-IX).                       00086100
086200      SUBTRACT 1 FROM WHM-EMP-AUTH-COUNT.                         00086200
086300*                                                                 00086300
086400  910-FIND-CUR-AUTH.                                              00086400
086500      SET WHM-NOT-FOUND TO TRUE.                                  00086500
086600      SET WHM-CUR-AUTH-IDX TO 1.                                  00086600
086700      PERFORM 911-SEARCH-CUR-AUTH                                 00086700
086800          UNTIL WHM-CUR-AUTH-IDX > WHM-CUR-AUTH-COUNT             00086800
086900             OR WHM-FOUND.                                        00086900
087000  910-EXIT.                                                       00087000
087100      EXIT.                                                       00087100
087200*                                                                 00087200
087300  911-SEARCH-CUR-AUTH.                                            00087300
087400      IF WHM-CUR-AUTH-ID(WHM-CUR-AUTH-IDX) = WHM-TRN-ACTOR-ID     00087400
087500          SET WHM-FOUND TO TRUE                                   00087500
087600          SET WHM-FOUND-IX TO WHM-CUR-AUTH-IDX                    00087600
087700      ELSE                                                        00087700
087800          SET WHM-CUR-AUTH-IDX UP BY 1                            00087800
087900      END-IF.                                                     00087900
088000*                                                                 00088000
088100  912-INSERT-CUR-AUTH.                                            00088100
088200      ADD 1 TO WHM-CUR-AUTH-COUNT.                                00088200
088300      SET WHM-CUR-AUTH-IDX TO WHM-CUR-AUTH-COUNT.                 00088300
088400      MOVE WHM-TRN-ACTOR-ID TO WHM-CUR-AUTH-ID(WHM-CUR-AUTH-IDX). 00088400
088500*                                                                 00088500
088600  914-DELETE-CUR-AUTH.                                            00088600
088700      SET WHM-CUR-AUTH-IDX TO WHM-CUR-AUTH-COUNT.                 00088700
088800      MOVE WHM-CUR-AUTH-ID(WHM-CUR-AUTH-IDX)                      00088800
088900          TO WHM-CUR-AUTH-ID(WHM-FOUND-IX).                       00088900
089000      SUBTRACT 1 FROM WHM-CUR-AUTH-COUNT.                         00089000
089100*                                                                 00089100
089200  920-FIND-INVENTORY.                                             00089200
089300      SET WHM-NOT-FOUND TO TRUE.                                  00089300
089400      SET WHM-INV-IDX TO 1.                                       00089400
089500      PERFORM 921-SEARCH-INVENTORY                                00089500
089600          UNTIL WHM-INV-IDX > WHM-INV-COUNT                       00089600
089700             OR WHM-FOUND.                                        00089700
089800  920-EXIT.                                                       00089800
089900      EXIT.                                                       00089900
090000*                                                                 00090000
090100  921-SEARCH-INVENTORY.                                           00090100
090200      IF WHM-INV-ART-ID(WHM-INV-IDX) = WS-LOOKUP-ART-ID           00090200
090300          SET WHM-FOUND TO TRUE                                   00090300
090400          SET WHM-FOUND-IX TO WHM-INV-IDX                         00090400
090500      ELSE                                                        00090500
090600          SET WHM-INV-IDX UP BY 1                                 00090600
090700      END-IF.                                                     00090700
090800*                                                                 00090800
090900  922-INSERT-INVENTORY.                                           00090900
091000      ADD 1 TO WHM-INV-COUNT.                                     00091000
091100      SET WHM-INV-IDX TO WHM-INV-COUNT.                           00091100
091200      MOVE WHM-TRN-PROD-PAYLOAD TO WHM-INV-ENTRY(WHM-INV-IDX).    00091200
